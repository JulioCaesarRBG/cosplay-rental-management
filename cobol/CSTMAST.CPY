000100****************************************************************
000200* CSTMAST - COSTUME MASTER RECORD LAYOUT.
000300* USED BY RENTAL01 (COSTUME-MASTER-IN / COSTUME-MASTER-OUT) AND
000400* BY STKMGR01 (LINKAGE) FOR STOCK RESERVE / RETURN PROCESSING.
000500****************************************************************
000600*    DATE     INIT  TICKET    DESCRIPTION
000700*  --------   ----  -------   -----------------------------------
000800*  03/14/94   JS    CR-0114   ORIGINAL LAYOUT - 120 BYTE RECORD.
000900*  11/02/98   RH    CR-0390   ADDED CST-STATUS-CODE 88-LEVELS FOR
001000*                             MAINTENANCE / DISCONTINUED COSTUMES.
001100*  06/09/99   RH    CR-0441   Y2K - CONFIRMED NO 2-DIGIT YEAR DATA
001200*                             IN THIS LAYOUT, NO CHANGE REQUIRED.
001300*  02/20/03   TLK   CR-0705   ADDED CST-MASTER-REC-R ALT VIEW FOR
001400*                             KEYED TABLE SEARCH IN RENTAL01.
001500****************************************************************
001600 01  CST-MASTER-REC.
001700     05  CST-COSTUME-ID          PIC 9(05).
001800     05  CST-CHARACTER-NAME      PIC X(30).
001900     05  CST-CHARACTER-ORIGIN    PIC X(30).
002000     05  CST-SIZE-CODE           PIC X(02).
002100         88  CST-SIZE-SMALL          VALUE 'S '.
002200         88  CST-SIZE-MEDIUM         VALUE 'M '.
002300         88  CST-SIZE-LARGE          VALUE 'L '.
002400         88  CST-SIZE-XLARGE         VALUE 'XL'.
002500         88  CST-SIZE-ALL             VALUE 'AL'.
002600     05  CST-TOTAL-STOCK          PIC 9(03).
002700     05  CST-AVAILABLE-STOCK      PIC 9(03).
002800     05  CST-UNIT-PRICE           PIC 9(07).
002900     05  CST-STATUS-CODE          PIC X(01).
003000         88  CST-AVAILABLE           VALUE 'A'.
003100         88  CST-OUT-OF-STOCK        VALUE 'O'.
003200         88  CST-MAINTENANCE         VALUE 'M'.
003300         88  CST-DISCONTINUED        VALUE 'D'.
003400     05  FILLER                   PIC X(39).
003500*
003600 01  CST-MASTER-REC-R REDEFINES CST-MASTER-REC.
003700     05  CST-R-COSTUME-ID         PIC 9(05).
003800     05  CST-R-DESCRIPTION-AREA.
003900         10  CST-R-CHARACTER-NAME    PIC X(30).
004000         10  CST-R-CHARACTER-ORIGIN  PIC X(30).
004100     05  CST-R-SIZE-CODE          PIC X(02).
004200     05  CST-R-STOCK-COUNTS.
004300         10  CST-R-TOTAL-STOCK       PIC 9(03).
004400         10  CST-R-AVAILABLE-STOCK   PIC 9(03).
004500     05  CST-R-UNIT-PRICE          PIC 9(07).
004600     05  CST-R-STATUS-CODE         PIC X(01).
004700     05  FILLER                   PIC X(39).
