000100****************************************************************
000200* STKMGR01 - COSTUME STOCK MANAGER.
000300* CALLED BY RENTAL01 ONCE PER ACCEPTED RENTAL OR RETURN
000400* TRANSACTION TO ADJUST THE IN-MEMORY COSTUME MASTER TABLE
000500* ENTRY FOR THE COSTUME BEING RENTED OR RETURNED, AND TO FLIP
000600* THE COSTUME STATUS BETWEEN AVAILABLE AND OUT OF STOCK.
000700* THE CALLER IS RESPONSIBLE FOR DECIDING WHETHER A RESERVE IS
000800* ALLOWED (SEE MSTVAL01 AND THE EDIT RULES IN RENTAL01) - THIS
000900* ROUTINE ONLY MOVES THE STOCK COUNTS AND STATUS BYTE.
001000****************************************************************
001100*    DATE     INIT  TICKET    DESCRIPTION
001200*  --------   ----  -------   -----------------------------------
001300*  05/20/94   JS    CR-0131   ORIGINAL RESERVE/RETURN LOGIC.
001400*  11/14/97   RH    CR-0300   ADDED THE OUT-OF-STOCK STATUS FLIP
001500*                             ON BOTH RESERVE AND RETURN SIDES.
001600*  06/09/99   RH    CR-0441   Y2K - NO DATE FIELDS IN THIS
001700*                             ROUTINE, NO CHANGE REQUIRED.
001800*  02/21/03   TLK   CR-0710   ADDED STK-CALL-CT FOR CALL-COUNT
001900*                             DIAGNOSTICS REQUESTED BY OPS.
002000****************************************************************
002100  IDENTIFICATION DIVISION.
002200  PROGRAM-ID. STKMGR01.
002300  AUTHOR. J SAYLES.
002400  INSTALLATION. CLOSETCON RENTALS - DP DEPT.
002500  DATE-WRITTEN. 05/20/94.
002600  DATE-COMPILED. 05/20/94.
002700  SECURITY. NON-CONFIDENTIAL.
002800  ENVIRONMENT DIVISION.
002900  CONFIGURATION SECTION.
003000  SOURCE-COMPUTER. IBM-370.
003100  OBJECT-COMPUTER. IBM-370.
003200  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003300  DATA DIVISION.
003400  WORKING-STORAGE SECTION.
003500*
003600  01  STK-WORK-FIELDS.
003700      05  STK-CALL-CT              PIC S9(7) COMP-3 VALUE +0.
003800      05  STK-NEW-AVAIL            PIC 9(03).
003900      05  FILLER                   PIC X(04).
004000*
004100  01  STK-WORK-FIELDS-R REDEFINES STK-WORK-FIELDS.
004200      05  STK-R-CALL-CT            PIC X(04).
004300      05  FILLER                   PIC X(07).
004400*
004500  LINKAGE SECTION.
004600*
004700  01  STK-REQUEST.
004800      05  STK-ACTION-CD            PIC X(01).
004900          88  STK-ACTION-RESERVE        VALUE 'R'.
005000          88  STK-ACTION-RETURN         VALUE 'T'.
005100      05  STK-QUANTITY             PIC 9(02).
005200      05  FILLER                   PIC X(01).
005300*
005400  01  STK-REQUEST-R REDEFINES STK-REQUEST.
005500      05  STK-R-ACTION-CD          PIC X(01).
005600      05  FILLER                   PIC X(03).
005700*
005800  COPY CSTMAST.
005900*
006000  01  STK-RESULT.
006100      05  STK-STOCK-OK-SW          PIC X(01).
006200          88  STK-STOCK-OK              VALUE 'Y'.
006300      05  FILLER                   PIC X(01).
006400*
006500  01  STK-RESULT-R REDEFINES STK-RESULT.
006600      05  STK-R-STOCK-OK-SW        PIC X(01).
006700      05  FILLER                   PIC X(01).
006800*
006900  PROCEDURE DIVISION USING STK-REQUEST, CST-MASTER-REC,
007000          STK-RESULT.
007100*
007200      ADD 1 TO STK-CALL-CT.
007300      MOVE 'N' TO STK-STOCK-OK-SW.
007400      IF STK-ACTION-RESERVE
007500          PERFORM 100-RESERVE-STOCK THRU 100-EXIT
007600      ELSE
007700          IF STK-ACTION-RETURN
007800              PERFORM 200-RETURN-STOCK THRU 200-EXIT
007900          END-IF
008000      END-IF.
008100      GOBACK.
008200*
008300  100-RESERVE-STOCK.
008400      IF CST-AVAILABLE
008500          AND CST-AVAILABLE-STOCK NOT LESS THAN STK-QUANTITY
008600              COMPUTE CST-AVAILABLE-STOCK =
008700                      CST-AVAILABLE-STOCK - STK-QUANTITY
008800              MOVE 'Y' TO STK-STOCK-OK-SW
008900              IF CST-AVAILABLE-STOCK = ZERO
009000                  MOVE 'O' TO CST-STATUS-CODE
009100              END-IF
009200      END-IF.
009300  100-EXIT.
009400      EXIT.
009500*
009600  200-RETURN-STOCK.
009700      COMPUTE STK-NEW-AVAIL =
009800              CST-AVAILABLE-STOCK + STK-QUANTITY.
009900      IF STK-NEW-AVAIL > CST-TOTAL-STOCK
010000          MOVE CST-TOTAL-STOCK TO CST-AVAILABLE-STOCK
010100      ELSE
010200          MOVE STK-NEW-AVAIL TO CST-AVAILABLE-STOCK
010300      END-IF.
010400      IF CST-AVAILABLE-STOCK > ZERO
010500          AND CST-OUT-OF-STOCK
010600              MOVE 'A' TO CST-STATUS-CODE
010700      END-IF.
010800      MOVE 'Y' TO STK-STOCK-OK-SW.
010900  200-EXIT.
011000      EXIT.
