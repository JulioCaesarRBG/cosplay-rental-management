000100****************************************************************
000200* RPTLINE - RENTAL ACTIVITY REPORT LINE LAYOUTS (132 COLUMNS).
000300* PRINTED BY RENTAL01 TO RENTAL-REPORT. ONE GROUP BELOW PER
000400* REPORT LINE TYPE - HEADING, DETAIL, CUSTOMER-BREAK TOTAL,
000500* EXCEPTION, AND GRAND TOTAL (GRAND TOTAL LINE IS PRINTED ONCE
000600* PER CATEGORY, REUSING THE SAME GROUP WITH A DIFFERENT LABEL
000700* MOVED IN, THE WAY SAM1 PRINTS ITS TRANSACTION STATISTICS).
000800****************************************************************
000900*    DATE     INIT  TICKET    DESCRIPTION
001000*  --------   ----  -------   -----------------------------------
001100*  05/09/94   JS    CR-0121   ORIGINAL REPORT LINES.
001200*  03/01/98   RH    CR-0370   ADDED CUSTOMER CONTROL BREAK LINE.
001300*  09/02/99   RH    CR-0455   ADDED EXCEPTION LINE FOR REJECTED
001400*                             TRANSACTIONS AND INVALID MASTERS.
001500****************************************************************
001600 01  RPT-HEADING-1.
001700     05  FILLER                   PIC X(45) VALUE SPACES.
001800     05  FILLER                   PIC X(22) VALUE
001900         'RENTAL ACTIVITY REPORT'.
002000     05  FILLER                   PIC X(10) VALUE SPACES.
002100     05  FILLER                   PIC X(05) VALUE 'PAGE '.
002200     05  RPT-PAGE-NO              PIC ZZZ9.
002300     05  FILLER                   PIC X(46) VALUE SPACES.
002400*
002500 01  RPT-HEADING-2.
002600     05  FILLER                   PIC X(07) VALUE 'RENTAL '.
002700     05  FILLER                   PIC X(26) VALUE
002800         'CUSTOMER NAME             '.
002900     05  FILLER                   PIC X(26) VALUE
003000         'COSTUME NAME              '.
003100     05  FILLER                   PIC X(04) VALUE 'DAYS'.
003200     05  FILLER                   PIC X(03) VALUE SPACES.
003300     05  FILLER                   PIC X(03) VALUE 'QTY'.
003400     05  FILLER                   PIC X(07) VALUE SPACES.
003500     05  FILLER                   PIC X(09) VALUE 'BASE COST'.
003600     05  FILLER                   PIC X(01) VALUE SPACES.
003700     05  FILLER                   PIC X(08) VALUE 'DISCOUNT'.
003800     05  FILLER                   PIC X(02) VALUE SPACES.
003900     05  FILLER                   PIC X(08) VALUE 'SHIPPING'.
004000     05  FILLER                   PIC X(01) VALUE SPACES.
004100     05  FILLER                   PIC X(08) VALUE 'LATE FEE'.
004200     05  FILLER                   PIC X(02) VALUE SPACES.
004300     05  FILLER                   PIC X(05) VALUE 'TOTAL'.
004400     05  FILLER                   PIC X(06) VALUE SPACES.
004500     05  FILLER                   PIC X(01) VALUE 'T'.
004600     05  FILLER                   PIC X(01) VALUE SPACES.
004700     05  FILLER                   PIC X(02) VALUE 'FL'.
004800     05  FILLER                   PIC X(02) VALUE SPACES.
004900*
005000 01  RPT-DETAIL-LINE.
005100     05  FILLER                   PIC X(01) VALUE SPACES.
005200     05  RPT-DTL-RENTAL-ID        PIC 9(06).
005300     05  FILLER                   PIC X(01) VALUE SPACES.
005400     05  RPT-DTL-CUSTOMER-NAME    PIC X(25).
005500     05  FILLER                   PIC X(01) VALUE SPACES.
005600     05  RPT-DTL-COSTUME-NAME     PIC X(25).
005700     05  FILLER                   PIC X(01) VALUE SPACES.
005800     05  RPT-DTL-DAYS             PIC 999.
005900     05  FILLER                   PIC X(01) VALUE SPACES.
006000     05  RPT-DTL-QTY              PIC 99.
006100     05  FILLER                   PIC X(01) VALUE SPACES.
006200     05  RPT-DTL-BASE-COST        PIC Z,ZZZ,ZZ9.
006300     05  FILLER                   PIC X(01) VALUE SPACES.
006400     05  RPT-DTL-DISCOUNT         PIC Z,ZZZ,ZZ9.
006500     05  FILLER                   PIC X(01) VALUE SPACES.
006600     05  RPT-DTL-SHIPPING         PIC ZZZ,ZZ9.
006700     05  FILLER                   PIC X(01) VALUE SPACES.
006800     05  RPT-DTL-LATE-FEE         PIC Z,ZZZ,ZZ9.
006900     05  FILLER                   PIC X(01) VALUE SPACES.
007000     05  RPT-DTL-TOTAL            PIC ZZ,ZZZ,ZZ9.
007100     05  FILLER                   PIC X(01) VALUE SPACES.
007200     05  RPT-DTL-TIER             PIC X(01).
007300     05  FILLER                   PIC X(01) VALUE SPACES.
007400     05  RPT-DTL-FLAGS            PIC X(02).
007500     05  FILLER                   PIC X(12) VALUE SPACES.
007600*
007700 01  RPT-CUSTOMER-TOTAL-LINE.
007800     05  FILLER                   PIC X(05) VALUE SPACES.
007900     05  FILLER                   PIC X(16) VALUE
008000         'CUSTOMER TOTAL: '.
008100     05  RPT-CT-CUSTOMER-ID       PIC 9(05).
008200     05  FILLER                   PIC X(02) VALUE SPACES.
008300     05  RPT-CT-CUSTOMER-NAME     PIC X(30).
008400     05  FILLER                   PIC X(02) VALUE SPACES.
008500     05  FILLER                   PIC X(14) VALUE
008600         'RENTAL COUNT: '.
008700     05  RPT-CT-RENTAL-COUNT      PIC ZZZ9.
008800     05  FILLER                   PIC X(02) VALUE SPACES.
008900     05  FILLER                   PIC X(12) VALUE
009000         'TOTAL COST: '.
009100     05  RPT-CT-TOTAL-COST        PIC ZZ,ZZZ,ZZ9.
009200     05  FILLER                   PIC X(30) VALUE SPACES.
009300*
009400 01  RPT-EXCEPTION-LINE.
009500     05  FILLER                   PIC X(05) VALUE SPACES.
009600     05  FILLER                   PIC X(11) VALUE
009700         'EXCEPTION: '.
009800     05  RPT-EXC-RECORD-KEY       PIC 9(06).
009900     05  FILLER                   PIC X(02) VALUE SPACES.
010000     05  FILLER                   PIC X(06) VALUE 'CODE: '.
010100     05  RPT-EXC-CODE             PIC X(02).
010200     05  FILLER                   PIC X(02) VALUE SPACES.
010300     05  RPT-EXC-REASON           PIC X(60).
010400     05  FILLER                   PIC X(38) VALUE SPACES.
010500*
010600 01  RPT-GRAND-TOTAL-LINE.
010700     05  FILLER                   PIC X(05) VALUE SPACES.
010800     05  RPT-GT-LABEL             PIC X(20).
010900     05  FILLER                   PIC X(02) VALUE SPACES.
011000     05  RPT-GT-COUNT             PIC ZZZ,ZZ9.
011100     05  FILLER                   PIC X(03) VALUE SPACES.
011200     05  RPT-GT-AMOUNT            PIC ZZ,ZZZ,ZZZ,ZZ9.
011300     05  FILLER                   PIC X(81) VALUE SPACES.
