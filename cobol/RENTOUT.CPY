000100****************************************************************
000200* RENTOUT - PRICED RENTAL OUTPUT RECORD LAYOUT.
000300* BUILT BY RENTAL01 FOR EVERY RENTAL TRANSACTION READ, ACCEPTED
000400* OR REJECTED, AND WRITTEN TO PRICED-RENTAL-OUT FOR DOWNSTREAM
000500* BILLING AND FOR THE RENTAL ACTIVITY REPORT CONTROL BREAKS.
000600****************************************************************
000700*    DATE     INIT  TICKET    DESCRIPTION
000800*  --------   ----  -------   -----------------------------------
000900*  04/10/94   JS    CR-0117   ORIGINAL LAYOUT - 150 BYTE RECORD.
001000*  02/14/98   RH    CR-0360   ADDED RO-TIER-CODE AND RO-ERROR-CODE
001100*                             FOR LOYALTY REPORTING AND REJECTS.
001200*  06/09/99   RH    CR-0441   Y2K - NO DATE FIELDS IN THIS LAYOUT,
001300*                             NO CHANGE REQUIRED.
001400*  02/20/03   TLK   CR-0708   ADDED RO-OUTPUT-REC-R ALT VIEW FOR
001500*                             REPORT ACCUMULATOR MOVES.
001600****************************************************************
001700 01  RO-OUTPUT-REC.
001800     05  RO-RENTAL-ID             PIC 9(06).
001900     05  RO-CUSTOMER-ID           PIC 9(05).
002000     05  RO-CUSTOMER-NAME         PIC X(30).
002100     05  RO-COSTUME-NAME          PIC X(30).
002200     05  RO-RENTAL-DAYS           PIC 9(03).
002300     05  RO-QUANTITY              PIC 9(02).
002400     05  RO-BASE-COST             PIC S9(09).
002500     05  RO-DISCOUNT-AMT          PIC S9(09).
002600     05  RO-SHIPPING-COST         PIC S9(07).
002700     05  RO-LATE-FEE              PIC S9(09).
002800     05  RO-TOTAL-COST            PIC S9(09).
002900     05  RO-STATUS-CODE           PIC X(01).
003000         88  RO-STAT-ACTIVE           VALUE 'A'.
003100         88  RO-STAT-RETURNED         VALUE 'R'.
003200         88  RO-STAT-ERROR            VALUE 'E'.
003300     05  RO-TIER-CODE             PIC X(01).
003400         88  RO-TIER-BRONZE           VALUE 'B'.
003500         88  RO-TIER-SILVER           VALUE 'S'.
003600         88  RO-TIER-GOLD             VALUE 'G'.
003700         88  RO-TIER-PLATINUM         VALUE 'P'.
003800     05  RO-ERROR-CODE            PIC X(02).
003900     05  FILLER                   PIC X(27).
004000*
004100 01  RO-OUTPUT-REC-R REDEFINES RO-OUTPUT-REC.
004200     05  RO-R-KEY-AREA.
004300         10  RO-R-RENTAL-ID           PIC 9(06).
004400         10  RO-R-CUSTOMER-ID         PIC 9(05).
004500     05  RO-R-NAME-AREA.
004600         10  RO-R-CUSTOMER-NAME       PIC X(30).
004700         10  RO-R-COSTUME-NAME        PIC X(30).
004800     05  RO-R-QUANTITY-AREA.
004900         10  RO-R-RENTAL-DAYS         PIC 9(03).
005000         10  RO-R-QUANTITY            PIC 9(02).
005100     05  RO-R-MONEY-AREA.
005200         10  RO-R-BASE-COST           PIC S9(09).
005300         10  RO-R-DISCOUNT-AMT        PIC S9(09).
005400         10  RO-R-SHIPPING-COST       PIC S9(07).
005500         10  RO-R-LATE-FEE            PIC S9(09).
005600         10  RO-R-TOTAL-COST          PIC S9(09).
005700     05  RO-R-CODE-AREA.
005800         10  RO-R-STATUS-CODE         PIC X(01).
005900         10  RO-R-TIER-CODE           PIC X(01).
006000         10  RO-R-ERROR-CODE          PIC X(02).
006100     05  FILLER                   PIC X(27).
