000100****************************************************************
000200* MSTVAL01 - COSTUME AND CUSTOMER MASTER VALIDATOR.
000300* CALLED BY RENTAL01 AS EACH COSTUME AND CUSTOMER MASTER RECORD
000400* IS LOADED INTO ITS IN-MEMORY TABLE. RECORDS FAILING EDIT ARE
000500* REPORTED AS EXCEPTIONS BY RENTAL01 AND LEFT OUT OF THE LOOKUP
000600* TABLE ENTIRELY - THIS ROUTINE ONLY SETS THE VERDICT SWITCHES,
000700* IT DOES NOT WRITE THE EXCEPTION LINE ITSELF.
000800****************************************************************
000900*    DATE     INIT  TICKET    DESCRIPTION
001000*  --------   ----  -------   -----------------------------------
001100*  05/23/94   JS    CR-0132   ORIGINAL COSTUME EDIT RULES.
001200*  10/09/97   RH    CR-0298   ADDED CUSTOMER EDIT RULES (NAME,
001300*                             PHONE, EMAIL) - SECOND ENTRY POINT.
001400*  06/09/99   RH    CR-0441   Y2K - NO DATE FIELDS EDITED HERE,
001500*                             NO CHANGE REQUIRED.
001600*  02/21/03   TLK   CR-0711   ADDED MSV-EDIT-CT FOR EDIT-VOLUME
001700*                             DIAGNOSTICS REQUESTED BY OPS.
001800*  05/02/03   TLK   CR-0716   NAME-ONLY BLANK CHECK WAS LETTING
001900*                             ONE-CHARACTER COSTUME NAMES AND
002000*                             CUSTOMER NAMES WITH DIGITS THROUGH.
002100*                             ADDED THE TRIMMED-LENGTH CHECK ON
002200*                             BOTH NAMES AND THE LETTER/HYPHEN/
002300*                             DOT SCAN ON THE CUSTOMER NAME.
002400*  06/18/03   TLK   CR-0721   THE PHONE EDIT STRIPPED SPACES/
002500*                             DASHES/PARENS BUT NEVER CHECKED
002600*                             WHAT WAS LEFT WAS ALL DIGITS - A
002700*                             NUMBER WITH LETTERS MIXED IN WAS
002800*                             PASSING. ADDED THE DIGIT SCAN IN
002900*                             212-CHECK-PHONE-DIGIT. ALSO ADDED
003000*                             THE LOCAL-PART CHARACTER SCAN ON
003100*                             THE EMAIL EDIT - IT WAS ONLY
003200*                             COUNTING THE '@' SIGNS AND NEVER
003300*                             LOOKED AT WHAT CAME BEFORE ONE.
003400*  07/22/03   TLK   CR-0724   THE 8-13 DIGIT CHECK WAS COUNTING
003500*                             THE PREFIX DIGITS TOO, SO A '62'
003600*                             NUMBER WITH 12 GOOD TRAILING
003700*                             DIGITS FAILED AND A '0' NUMBER
003800*                             WITH ONLY 7 TRAILING DIGITS
003900*                             PASSED. ALSO FIXED 211-STRIP-ONE-
004000*                             CHAR SO THE '+' IN '+62' NUMBERS
004100*                             NO LONGER GETS OVERWRITTEN BY THE
004200*                             NEXT DIGIT. ADDED MSV-PHONE-
004300*                             PREFIX-LEN AND MSV-PHONE-TRAIL-CT
004400*                             TO HOLD THE SPLIT.
004500****************************************************************
004600  IDENTIFICATION DIVISION.
004700  PROGRAM-ID. MSTVAL01.
004800  AUTHOR. J SAYLES.
004900  INSTALLATION. CLOSETCON RENTALS - DP DEPT.
005000  DATE-WRITTEN. 05/23/94.
005100  DATE-COMPILED. 05/23/94.
005200  SECURITY. NON-CONFIDENTIAL.
005300  ENVIRONMENT DIVISION.
005400  CONFIGURATION SECTION.
005500  SOURCE-COMPUTER. IBM-370.
005600  OBJECT-COMPUTER. IBM-370.
005700  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005800  DATA DIVISION.
005900  WORKING-STORAGE SECTION.
006000*
006100  01  MSV-SWITCHES.
006200      05  MSV-EDIT-CT              PIC S9(7) COMP-3 VALUE +0.
006300      05  MSV-NAME-LEN             PIC S9(3) COMP VALUE +0.
006400      05  MSV-CHAR-SUB             PIC S9(3) COMP VALUE +0.
006500      05  MSV-AT-CT                PIC S9(3) COMP VALUE +0.
006600      05  MSV-AT-SUB               PIC S9(3) COMP VALUE +0.
006700      05  MSV-DOT-SUB              PIC S9(3) COMP VALUE +0.
006800      05  MSV-TLD-LEN              PIC S9(3) COMP VALUE +0.
006900      05  MSV-DIGIT-SUB            PIC S9(3) COMP VALUE +0.
007000      05  MSV-LAST-SUB             PIC S9(3) COMP VALUE +0.
007100      05  FILLER                   PIC X(02).
007200*
007300  01  MSV-SWITCHES-R REDEFINES MSV-SWITCHES.
007400      05  MSV-R-EDIT-CT            PIC X(04).
007500      05  FILLER                   PIC X(16).
007600*
007700  01  MSV-PHONE-WORK.
007800      05  MSV-PHONE-STRIPPED       PIC X(15) VALUE SPACES.
007900      05  MSV-PHONE-DIGITS         PIC X(15) VALUE SPACES.
008000      05  MSV-PHONE-DIGIT-CT       PIC S9(3) COMP VALUE +0.
008100      05  MSV-PHONE-PREFIX-LEN     PIC S9(3) COMP VALUE +0.
008200      05  MSV-PHONE-TRAIL-CT       PIC S9(3) COMP VALUE +0.
008300      05  FILLER                   PIC X(02).
008400*
008500  01  MSV-PHONE-WORK-R REDEFINES MSV-PHONE-WORK.
008600      05  MSV-R-PHONE-BYTES        PIC X(36).
008700      05  FILLER                   PIC X(02).
008800*
008900  LINKAGE SECTION.
009000*
009100  COPY CSTMAST.
009200*
009300  COPY CUSMAST.
009400*
009500  01  MSV-VERDICT.
009600      05  MSV-VALID-SW             PIC X(01).
009700          88  MSV-RECORD-VALID          VALUE 'Y'.
009800      05  MSV-REASON-CODE          PIC X(02).
009900      05  FILLER                   PIC X(01).
010000*
010100  01  MSV-VERDICT-R REDEFINES MSV-VERDICT.
010200      05  MSV-R-VALID-BYTE         PIC X(01).
010300      05  FILLER                   PIC X(03).
010400*
010500  PROCEDURE DIVISION USING CST-MASTER-REC, MSV-VERDICT.
010600*
010700      PERFORM 100-VALIDATE-COSTUME THRU 100-EXIT.
010800      GOBACK.
010900*
011000  ENTRY 'MSTVAL02' USING CUS-MASTER-REC, MSV-VERDICT.
011100*
011200      PERFORM 200-VALIDATE-CUSTOMER THRU 200-EXIT.
011300      GOBACK.
011400*
011500  100-VALIDATE-COSTUME.
011600      ADD 1 TO MSV-EDIT-CT.
011700      MOVE 'Y'  TO MSV-VALID-SW.
011800      MOVE '00' TO MSV-REASON-CODE.
011900      IF CST-CHARACTER-NAME = SPACES
012000          MOVE 'N'  TO MSV-VALID-SW
012100          MOVE 'C1' TO MSV-REASON-CODE
012200      END-IF.
012300      IF MSV-RECORD-VALID
012400          PERFORM 101-CALC-COSTUME-NAME-LEN THRU 101-EXIT
012500          IF MSV-NAME-LEN < 2
012600              MOVE 'N'  TO MSV-VALID-SW
012700              MOVE 'C6' TO MSV-REASON-CODE
012800          END-IF
012900      END-IF.
013000      IF MSV-RECORD-VALID
013100          AND CST-CHARACTER-ORIGIN = SPACES
013200              MOVE 'N'  TO MSV-VALID-SW
013300              MOVE 'C2' TO MSV-REASON-CODE
013400      END-IF.
013500      IF MSV-RECORD-VALID
013600          AND NOT (CST-SIZE-SMALL OR CST-SIZE-MEDIUM
013700               OR CST-SIZE-LARGE OR CST-SIZE-XLARGE
013800               OR CST-SIZE-ALL)
013900              MOVE 'N'  TO MSV-VALID-SW
014000              MOVE 'C3' TO MSV-REASON-CODE
014100      END-IF.
014200      IF MSV-RECORD-VALID
014300          AND CST-TOTAL-STOCK > 100
014400              MOVE 'N'  TO MSV-VALID-SW
014500              MOVE 'C4' TO MSV-REASON-CODE
014600      END-IF.
014700      IF MSV-RECORD-VALID
014800          AND (CST-UNIT-PRICE < 10000
014900               OR CST-UNIT-PRICE > 1000000)
015000              MOVE 'N'  TO MSV-VALID-SW
015100              MOVE 'C5' TO MSV-REASON-CODE
015200      END-IF.
015300  100-EXIT.
015400      EXIT.
015500*
015600* TRIMMED-LENGTH CHECK FOR THE COSTUME NAME - SCANS BACKWARD FROM
015700* THE END OF THE 30-BYTE FIELD FOR THE LAST NON-BLANK CHARACTER.
015800* THE UPPER BOUND IN THE SPEC (100) CANNOT BE REACHED BY A
015900* 30-BYTE FIELD SO ONLY THE 2-CHARACTER MINIMUM IS TESTED HERE.
016000  101-CALC-COSTUME-NAME-LEN.
016100      MOVE 0 TO MSV-NAME-LEN.
016200      PERFORM 102-SCAN-NAME-CHAR THRU 102-EXIT
016300          VARYING MSV-CHAR-SUB FROM 30 BY -1
016400              UNTIL MSV-CHAR-SUB < 1
016500                 OR MSV-NAME-LEN NOT = 0.
016600  101-EXIT.
016700      EXIT.
016800*
016900  102-SCAN-NAME-CHAR.
017000      IF CST-CHARACTER-NAME(MSV-CHAR-SUB:1) NOT = SPACE
017100          MOVE MSV-CHAR-SUB TO MSV-NAME-LEN
017200      END-IF.
017300  102-EXIT.
017400      EXIT.
017500*
017600  200-VALIDATE-CUSTOMER.
017700      ADD 1 TO MSV-EDIT-CT.
017800      MOVE 'Y'  TO MSV-VALID-SW.
017900      MOVE '00' TO MSV-REASON-CODE.
018000      IF CUS-CUSTOMER-NAME = SPACES
018100          MOVE 'N'  TO MSV-VALID-SW
018200          MOVE 'U1' TO MSV-REASON-CODE
018300      END-IF.
018400      IF MSV-RECORD-VALID
018500          PERFORM 201-CALC-CUSTOMER-NAME-LEN THRU 201-EXIT
018600          IF MSV-NAME-LEN < 2
018700              MOVE 'N'  TO MSV-VALID-SW
018800              MOVE 'U5' TO MSV-REASON-CODE
018900          END-IF
019000      END-IF.
019100      IF MSV-RECORD-VALID
019200          PERFORM 205-EDIT-NAME-CHARSET THRU 205-EXIT
019300          IF NOT MSV-RECORD-VALID
019400              MOVE 'U6' TO MSV-REASON-CODE
019500          END-IF
019600      END-IF.
019700      IF MSV-RECORD-VALID
019800          PERFORM 210-EDIT-PHONE THRU 210-EXIT
019900          IF NOT MSV-RECORD-VALID
020000              MOVE 'U2' TO MSV-REASON-CODE
020100          END-IF
020200      END-IF.
020300      IF MSV-RECORD-VALID
020400          AND CUS-EMAIL NOT = SPACES
020500              PERFORM 220-EDIT-EMAIL THRU 220-EXIT
020600              IF NOT MSV-RECORD-VALID
020700                  MOVE 'U3' TO MSV-REASON-CODE
020800              END-IF
020900      END-IF.
021000      IF MSV-RECORD-VALID
021100          AND CUS-STATUS-CODE NOT = 'A'
021200              AND CUS-STATUS-CODE NOT = 'I'
021300              AND CUS-STATUS-CODE NOT = 'B'
021400              AND CUS-STATUS-CODE NOT = 'S'
021500                  MOVE 'N'  TO MSV-VALID-SW
021600                  MOVE 'U4' TO MSV-REASON-CODE
021700      END-IF.
021800  200-EXIT.
021900      EXIT.
022000*
022100* TRIMMED-LENGTH CHECK FOR THE CUSTOMER NAME - SAME BACKWARD SCAN
022200* AS THE COSTUME NAME ABOVE. THE 50-CHARACTER UPPER BOUND IN THE
022300* SPEC CANNOT BE REACHED BY THE 30-BYTE FIELD HELD HERE.
022400  201-CALC-CUSTOMER-NAME-LEN.
022500      MOVE 0 TO MSV-NAME-LEN.
022600      PERFORM 202-SCAN-NAME-CHAR THRU 202-EXIT
022700          VARYING MSV-CHAR-SUB FROM 30 BY -1
022800              UNTIL MSV-CHAR-SUB < 1
022900                 OR MSV-NAME-LEN NOT = 0.
023000  201-EXIT.
023100      EXIT.
023200*
023300  202-SCAN-NAME-CHAR.
023400      IF CUS-CUSTOMER-NAME(MSV-CHAR-SUB:1) NOT = SPACE
023500          MOVE MSV-CHAR-SUB TO MSV-NAME-LEN
023600      END-IF.
023700  202-EXIT.
023800      EXIT.
023900*
024000* CHARACTER-SET CHECK FOR THE CUSTOMER NAME - LETTERS, SPACES,
024100* HYPHENS AND DOTS ONLY. ANY OTHER CHARACTER (DIGITS INCLUDED)
024200* FAILS THE RECORD.
024300  205-EDIT-NAME-CHARSET.
024400      PERFORM 206-SCAN-NAME-CHARSET THRU 206-EXIT
024500          VARYING MSV-CHAR-SUB FROM 1 BY 1
024600              UNTIL MSV-CHAR-SUB > 30
024700                 OR NOT MSV-RECORD-VALID.
024800  205-EXIT.
024900      EXIT.
025000*
025100  206-SCAN-NAME-CHARSET.
025200      IF CUS-CUSTOMER-NAME(MSV-CHAR-SUB:1) NOT ALPHABETIC
025300          AND CUS-CUSTOMER-NAME(MSV-CHAR-SUB:1) NOT = '-'
025400          AND CUS-CUSTOMER-NAME(MSV-CHAR-SUB:1) NOT = '.'
025500              MOVE 'N' TO MSV-VALID-SW
025600      END-IF.
025700  206-EXIT.
025800      EXIT.
025900*
026000* MATCHES THE +62/62/0 PREFIX AGAINST THE STRIPPED NUMBER FIRST
026100* AND SAVES ITS LENGTH IN MSV-PHONE-PREFIX-LEN, THEN CHECKS THAT
026200* ONLY THE DIGITS AFTER THE PREFIX NUMBER 8-13. THE COUNT USED
026300* TO INCLUDE THE PREFIX ITSELF, WHICH REJECTED SOME GOOD NUMBERS
026400* AND ACCEPTED SOME SHORT ONES.
026500  210-EDIT-PHONE.
026600      MOVE SPACES TO MSV-PHONE-STRIPPED.
026700      MOVE SPACES TO MSV-PHONE-DIGITS.
026800      MOVE 0      TO MSV-PHONE-DIGIT-CT.
026900      MOVE 0      TO MSV-PHONE-PREFIX-LEN.
027000      MOVE 1      TO MSV-CHAR-SUB.
027100      MOVE 'Y'    TO MSV-VALID-SW.
027200      PERFORM 211-STRIP-ONE-CHAR THRU 211-EXIT
027300          VARYING MSV-CHAR-SUB FROM 1 BY 1
027400              UNTIL MSV-CHAR-SUB > 15.
027500      IF MSV-PHONE-STRIPPED(1:3) = '+62'
027600          MOVE 3 TO MSV-PHONE-PREFIX-LEN
027700      ELSE
027800          IF MSV-PHONE-STRIPPED(1:2) = '62'
027900              MOVE 2 TO MSV-PHONE-PREFIX-LEN
028000          ELSE
028100              IF MSV-PHONE-STRIPPED(1:1) = '0'
028200                  MOVE 1 TO MSV-PHONE-PREFIX-LEN
028300              END-IF
028400          END-IF
028500      END-IF.
028600      IF MSV-PHONE-PREFIX-LEN = 0
028700          MOVE 'N' TO MSV-VALID-SW
028800      ELSE
028900          COMPUTE MSV-PHONE-TRAIL-CT =
029000              MSV-PHONE-DIGIT-CT - MSV-PHONE-PREFIX-LEN
029100          IF MSV-PHONE-TRAIL-CT < 8
029200              OR MSV-PHONE-TRAIL-CT > 13
029300                  MOVE 'N' TO MSV-VALID-SW
029400          END-IF
029500      END-IF.
029600      IF MSV-RECORD-VALID
029700          PERFORM 212-CHECK-PHONE-DIGIT THRU 212-EXIT
029800              VARYING MSV-DIGIT-SUB FROM
029900                  MSV-PHONE-PREFIX-LEN + 1 BY 1
030000                      UNTIL MSV-DIGIT-SUB > MSV-PHONE-DIGIT-CT
030100                         OR NOT MSV-RECORD-VALID
030200      END-IF.
030300  210-EXIT.
030400      EXIT.
030500*
030600* STRIPS SPACES, DASHES AND PARENS OUT OF THE DIALED NUMBER AND
030700* PACKS WHAT IS LEFT (DIGITS, AND A LEADING '+' IF THE CUSTOMER
030800* KEYED ONE) DOWN INTO MSV-PHONE-STRIPPED WITH NO GAPS.
030900  211-STRIP-ONE-CHAR.
031000      IF CUS-PHONE-NUMBER(MSV-CHAR-SUB:1) NOT = SPACE
031100          AND CUS-PHONE-NUMBER(MSV-CHAR-SUB:1) NOT = '-'
031200          AND CUS-PHONE-NUMBER(MSV-CHAR-SUB:1) NOT = '('
031300          AND CUS-PHONE-NUMBER(MSV-CHAR-SUB:1) NOT = ')'
031400              ADD 1 TO MSV-PHONE-DIGIT-CT
031500              MOVE CUS-PHONE-NUMBER(MSV-CHAR-SUB:1)
031600                  TO MSV-PHONE-STRIPPED(MSV-PHONE-DIGIT-CT:1)
031700      END-IF.
031800  211-EXIT.
031900      EXIT.
032000*
032100* CONFIRMS EVERY CHARACTER AFTER THE MATCHED PREFIX IS A DIGIT
032200* 0-9 - THE STRIP STEP ONLY DROPS SPACES/DASHES/PARENS, IT DOES
032300* NOT CHECK WHAT IS LEFT. MSV-PHONE-DIGITS HOLDS THE VERIFIED
032400* VALUE.
032500  212-CHECK-PHONE-DIGIT.
032600      MOVE MSV-PHONE-STRIPPED(MSV-DIGIT-SUB:1)
032700          TO MSV-PHONE-DIGITS(MSV-DIGIT-SUB:1).
032800      IF MSV-PHONE-DIGITS(MSV-DIGIT-SUB:1) NOT NUMERIC
032900          MOVE 'N' TO MSV-VALID-SW
033000      END-IF.
033100  212-EXIT.
033200      EXIT.
033300*
033400  220-EDIT-EMAIL.
033500      MOVE 0 TO MSV-AT-CT, MSV-AT-SUB, MSV-DOT-SUB.
033600      MOVE 'Y' TO MSV-VALID-SW.
033700      PERFORM 221-SCAN-AT-SIGN THRU 221-EXIT
033800          VARYING MSV-CHAR-SUB FROM 1 BY 1
033900              UNTIL MSV-CHAR-SUB > 40.
034000      IF MSV-AT-CT NOT = 1
034100          OR MSV-AT-SUB = 1
034200              MOVE 'N' TO MSV-VALID-SW
034300      END-IF.
034400      IF MSV-RECORD-VALID
034500          PERFORM 224-SCAN-LOCAL-PART THRU 224-EXIT
034600              VARYING MSV-CHAR-SUB FROM 1 BY 1
034700                  UNTIL MSV-CHAR-SUB >= MSV-AT-SUB
034800                     OR NOT MSV-RECORD-VALID
034900      END-IF.
035000      IF MSV-RECORD-VALID
035100          MOVE 0 TO MSV-DOT-SUB
035200          MOVE 0 TO MSV-LAST-SUB
035300          PERFORM 222-SCAN-LAST-DOT THRU 222-EXIT
035400              VARYING MSV-CHAR-SUB FROM MSV-AT-SUB BY 1
035500                  UNTIL MSV-CHAR-SUB > 40
035600          PERFORM 223-FIND-LAST-CHAR THRU 223-EXIT
035700              VARYING MSV-CHAR-SUB FROM 40 BY -1
035800                  UNTIL MSV-CHAR-SUB < MSV-AT-SUB
035900                     OR MSV-LAST-SUB NOT = 0
036000      END-IF.
036100      IF MSV-RECORD-VALID
036200          IF MSV-DOT-SUB = 0
036300              OR MSV-DOT-SUB = MSV-AT-SUB + 1
036400              OR MSV-DOT-SUB NOT LESS THAN MSV-LAST-SUB
036500                  MOVE 'N' TO MSV-VALID-SW
036600          ELSE
036700              COMPUTE MSV-TLD-LEN = MSV-LAST-SUB - MSV-DOT-SUB
036800              IF MSV-TLD-LEN < 2
036900                  OR MSV-TLD-LEN > 7
037000                      MOVE 'N' TO MSV-VALID-SW
037100              END-IF
037200          END-IF
037300      END-IF.
037400  220-EXIT.
037500      EXIT.
037600*
037700  221-SCAN-AT-SIGN.
037800      IF CUS-EMAIL(MSV-CHAR-SUB:1) = '@'
037900          ADD 1 TO MSV-AT-CT
038000          IF MSV-AT-SUB = 0
038100              MOVE MSV-CHAR-SUB TO MSV-AT-SUB
038200          END-IF
038300      END-IF.
038400  221-EXIT.
038500      EXIT.
038600*
038700  222-SCAN-LAST-DOT.
038800      IF CUS-EMAIL(MSV-CHAR-SUB:1) = '.'
038900          MOVE MSV-CHAR-SUB TO MSV-DOT-SUB
039000      END-IF.
039100  222-EXIT.
039200      EXIT.
039300*
039400  223-FIND-LAST-CHAR.
039500      IF CUS-EMAIL(MSV-CHAR-SUB:1) NOT = SPACE
039600          MOVE MSV-CHAR-SUB TO MSV-LAST-SUB
039700      END-IF.
039800  223-EXIT.
039900      EXIT.
040000*
040100* LOCAL-PART CHARACTER-SET CHECK - LETTERS, DIGITS, DOT,
040200* UNDERSCORE, PLUS, HYPHEN, AMPERSAND AND ASTERISK ONLY. A
040300* SPACE OR ANY OTHER BYTE AHEAD OF THE '@' FAILS THE RECORD.
040400  224-SCAN-LOCAL-PART.
040500      IF CUS-EMAIL(MSV-CHAR-SUB:1) = SPACE
040600          OR (CUS-EMAIL(MSV-CHAR-SUB:1) NOT ALPHABETIC
040700              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT NUMERIC
040800              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '.'
040900              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '_'
041000              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '+'
041100              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '-'
041200              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '&'
041300              AND CUS-EMAIL(MSV-CHAR-SUB:1) NOT = '*')
041400                  MOVE 'N' TO MSV-VALID-SW
041500      END-IF.
041600  224-EXIT.
041700      EXIT.
