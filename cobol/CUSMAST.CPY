000100****************************************************************
000200* CUSMAST - CUSTOMER MASTER RECORD LAYOUT.
000300* USED BY RENTAL01 (CUSTOMER-MASTER-IN) AND BY MSTVAL01 AND
000400* TIERENG1 (LINKAGE) FOR VALIDATION AND LOYALTY TIER LOOKUP.
000500****************************************************************
000600*    DATE     INIT  TICKET    DESCRIPTION
000700*  --------   ----  -------   -----------------------------------
000800*  03/14/94   JS    CR-0115   ORIGINAL LAYOUT - 150 BYTE RECORD.
000900*  09/30/97   RH    CR-0280   ADDED CUS-INSTAGRAM (SOCIAL HANDLE
001000*                             FOR MARKETING FOLLOW-UP).
001100*  06/09/99   RH    CR-0441   Y2K - CONFIRMED NO 2-DIGIT YEAR DATA
001200*                             IN THIS LAYOUT, NO CHANGE REQUIRED.
001300*  02/20/03   TLK   CR-0706   ADDED CUS-MASTER-REC-R ALT VIEW FOR
001400*                             KEYED TABLE SEARCH IN RENTAL01.
001500****************************************************************
001600 01  CUS-MASTER-REC.
001700     05  CUS-CUSTOMER-ID          PIC 9(05).
001800     05  CUS-CUSTOMER-NAME        PIC X(30).
001900     05  CUS-PHONE-NUMBER         PIC X(15).
002000     05  CUS-EMAIL                PIC X(40).
002100     05  CUS-INSTAGRAM            PIC X(20).
002200     05  CUS-STATUS-CODE          PIC X(01).
002300         88  CUS-ACTIVE               VALUE 'A'.
002400         88  CUS-INACTIVE             VALUE 'I'.
002500         88  CUS-BLACKLISTED          VALUE 'B'.
002600         88  CUS-SUSPENDED            VALUE 'S'.
002700     05  CUS-TOTAL-RENTALS        PIC 9(04).
002800     05  FILLER                   PIC X(35).
002900*
003000 01  CUS-MASTER-REC-R REDEFINES CUS-MASTER-REC.
003100     05  CUS-R-CUSTOMER-ID        PIC 9(05).
003200     05  CUS-R-CONTACT-AREA.
003300         10  CUS-R-CUSTOMER-NAME     PIC X(30).
003400         10  CUS-R-PHONE-NUMBER      PIC X(15).
003500         10  CUS-R-EMAIL             PIC X(40).
003600     05  CUS-R-PROFILE-AREA.
003700         10  CUS-R-INSTAGRAM         PIC X(20).
003800         10  CUS-R-STATUS-CODE       PIC X(01).
003900         10  CUS-R-TOTAL-RENTALS     PIC 9(04).
004000     05  FILLER                   PIC X(35).
