000100****************************************************************
000200* RENTTRN - RENTAL TRANSACTION RECORD LAYOUT.
000300* USED BY RENTAL01 (RENTAL-TRANS-IN) AND PASSED TO TIERENG1 AND
000400* STKMGR01 VIA LINKAGE FOR PRICING, LATE FEE AND STOCK UPDATE.
000500****************************************************************
000600*    DATE     INIT  TICKET    DESCRIPTION
000700*  --------   ----  -------   -----------------------------------
000800*  04/02/94   JS    CR-0116   ORIGINAL LAYOUT - 100 BYTE RECORD.
000900*  01/11/98   RH    CR-0333   ADDED TRANS-TYPE R/T SWITCH FOR
001000*                             RENTAL VS RETURN TRANSACTIONS.
001100*  06/09/99   RH    CR-0441   Y2K - DATES CARRIED AS 8-DIGIT
001200*                             YYYYMMDD THROUGHOUT, NO 2-DIGIT YEAR
001300*                             STORAGE. NO CHANGE REQUIRED.
001400*  02/20/03   TLK   CR-0707   ADDED RT-TRANS-REC-R DATE BREAKDOWN
001500*                             VIEW FOR SERIAL-DAY CALCULATIONS.
001600****************************************************************
001700 01  RT-TRANS-REC.
001800     05  RT-RENTAL-ID             PIC 9(06).
001900     05  RT-CUSTOMER-ID           PIC 9(05).
002000     05  RT-COSTUME-ID            PIC 9(05).
002100     05  RT-RENTAL-DATE           PIC 9(08).
002200     05  RT-DUE-DATE              PIC 9(08).
002300     05  RT-ACTUAL-RETURN-DATE    PIC 9(08).
002400     05  RT-QUANTITY              PIC 9(02).
002500     05  RT-SHIPPING-METHOD       PIC X(02).
002600     05  RT-TRANS-TYPE            PIC X(01).
002700         88  RT-NEW-RENTAL            VALUE 'R'.
002800         88  RT-RETURN-TRANS          VALUE 'T'.
002900     05  FILLER                   PIC X(55).
003000*
003100 01  RT-TRANS-REC-R REDEFINES RT-TRANS-REC.
003200     05  RT-R-RENTAL-ID           PIC 9(06).
003300     05  RT-R-CUSTOMER-ID         PIC 9(05).
003400     05  RT-R-COSTUME-ID          PIC 9(05).
003500     05  RT-R-RENTAL-DATE-GRP.
003600         10  RT-R-RENTAL-CCYY         PIC 9(04).
003700         10  RT-R-RENTAL-MM           PIC 9(02).
003800         10  RT-R-RENTAL-DD           PIC 9(02).
003900     05  RT-R-DUE-DATE-GRP.
004000         10  RT-R-DUE-CCYY            PIC 9(04).
004100         10  RT-R-DUE-MM              PIC 9(02).
004200         10  RT-R-DUE-DD              PIC 9(02).
004300     05  RT-R-RETURN-DATE-GRP.
004400         10  RT-R-RETURN-CCYY         PIC 9(04).
004500         10  RT-R-RETURN-MM           PIC 9(02).
004600         10  RT-R-RETURN-DD           PIC 9(02).
004700     05  RT-R-QUANTITY            PIC 9(02).
004800     05  RT-R-SHIPPING-METHOD     PIC X(02).
004900     05  RT-R-TRANS-TYPE          PIC X(01).
005000     05  FILLER                   PIC X(55).
