000100****************************************************************
000200* SHIPTAB - SHIPPING METHOD FLAT-FEE TABLE.
000300* LOADED BY VALUE (NOT READ FROM A FILE) - TABLE IS SMALL AND
000400* CHANGES ONLY WHEN THE COURIER CONTRACT CHANGES. USED BY
000500* TIERENG1 TO PRICE RO-SHIPPING-COST. UNKNOWN METHOD CODES FALL
000600* THROUGH THE SEARCH AND ARE TREATED AS '00' (NONE) BY THE
000700* CALLING PARAGRAPH, WHICH ALSO RAISES WARNING W1.
000800****************************************************************
000900*    DATE     INIT  TICKET    DESCRIPTION
001000*  --------   ----  -------   -----------------------------------
001100*  05/02/94   JS    CR-0120   ORIGINAL TABLE - 5 COURIERS.
001200*  08/19/99   RH    CR-0450   ADDED GS (GOSEND) AND GR (GRAB) AS
001300*                             NEW COURIERS CAME ON CONTRACT.
001400****************************************************************
001500 01  SHIP-RATE-VALUES.
001600     05  FILLER                   PIC X(07) VALUE '0000000'.
001700     05  FILLER                   PIC X(07) VALUE 'JN15000'.
001800     05  FILLER                   PIC X(07) VALUE 'JT12000'.
001900     05  FILLER                   PIC X(07) VALUE 'SC13000'.
002000     05  FILLER                   PIC X(07) VALUE 'PX20000'.
002100     05  FILLER                   PIC X(07) VALUE 'GS25000'.
002200     05  FILLER                   PIC X(07) VALUE 'GR22000'.
002300*
002400 01  SHIP-RATE-TABLE REDEFINES SHIP-RATE-VALUES.
002500     05  SHIP-RATE-ENTRY OCCURS 7 TIMES INDEXED BY SHIP-IDX.
002600         10  SHIP-METHOD-CODE         PIC X(02).
002700         10  SHIP-FLAT-FEE            PIC 9(05).
002800*
002900 01  SHIP-TABLE-COUNT                PIC 9(02) VALUE 7 COMP-3.
