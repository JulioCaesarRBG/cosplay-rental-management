000100****************************************************************
000200* BINSRCH1 - KEYED TABLE LOOKUP BY BINARY SEARCH.
000300* CALLED BY RENTAL01 TO LOCATE A CUSTOMER OR COSTUME MASTER
000400* ENTRY IN AN IN-MEMORY TABLE BY ITS 5-DIGIT ID. BOTH TABLES
000500* ARE LOADED AND HELD IN ASCENDING KEY ORDER, SO ONE GENERIC
000600* ROUTINE SERVES BOTH LOOKUPS - THE CALLER PASSES A PARALLEL
000700* KEY TABLE BUILT FOR THE LOOKUP AT HAND.
000800****************************************************************
000900*    DATE     INIT  TICKET    DESCRIPTION
001000*  --------   ----  -------   -----------------------------------
001100*  05/16/94   JS    CR-0130   ORIGINAL ROUTINE - COSTUME LOOKUP.
001200*  10/02/97   RH    CR-0295   GENERALIZED FOR REUSE AGAINST THE
001300*                             CUSTOMER KEY TABLE AS WELL.
001400*  06/09/99   RH    CR-0441   Y2K - NO DATE FIELDS IN THIS
001500*                             ROUTINE, NO CHANGE REQUIRED.
001600*  02/20/03   TLK   CR-0709   ADDED BS-PROBE-CT COUNTER FOR
001700*                             LOOKUP-PERFORMANCE DIAGNOSTICS.
001800****************************************************************
001900  IDENTIFICATION DIVISION.
002000  PROGRAM-ID. BINSRCH1.
002100  AUTHOR. J SAYLES.
002200  INSTALLATION. CLOSETCON RENTALS - DP DEPT.
002300  DATE-WRITTEN. 05/16/94.
002400  DATE-COMPILED. 05/16/94.
002500  SECURITY. NON-CONFIDENTIAL.
002600  ENVIRONMENT DIVISION.
002700  CONFIGURATION SECTION.
002800  SOURCE-COMPUTER. IBM-370.
002900  OBJECT-COMPUTER. IBM-370.
003000  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003100  DATA DIVISION.
003200  WORKING-STORAGE SECTION.
003300*
003400  01  BS-WORK-SUBS.
003500      05  BS-LOW-SUB               PIC S9(8)  COMP.
003600      05  BS-HIGH-SUB              PIC S9(8)  COMP.
003700      05  BS-MID-SUB               PIC S9(8)  COMP.
003800      05  BS-PROBE-CT              PIC S9(4)  COMP VALUE +0.
003900      05  FILLER                   PIC X(04).
004000*
004100  01  BS-WORK-SUBS-R REDEFINES BS-WORK-SUBS.
004200      05  BS-R-LOW-SUB             PIC S9(8)  COMP.
004300      05  FILLER                   PIC X(12).
004400*
004500  LINKAGE SECTION.
004600  01  BS-TABLE-SIZE                PIC S9(8)  COMP.
004700*
004800  01  BS-KEY-TABLE.
004900      05  BS-KEY                   PIC 9(05)
005000                      OCCURS 0 TO 1000 TIMES DEPENDING ON
005100                      BS-TABLE-SIZE.
005200*
005300  01  BS-KEY-TABLE-R REDEFINES BS-KEY-TABLE.
005400      05  BS-R-KEY-X               PIC X(05)
005500                      OCCURS 0 TO 1000 TIMES DEPENDING ON
005600                      BS-TABLE-SIZE.
005700*
005800  01  BS-SEARCH-KEY                PIC 9(05).
005900*
006000  01  BS-RESULT.
006100      05  BS-FOUND-SW              PIC X(01).
006200          88  BS-KEY-FOUND              VALUE 'Y'.
006300      05  BS-FOUND-INDEX           PIC S9(8)  COMP.
006400      05  FILLER                   PIC X(01).
006500*
006600  01  BS-RESULT-R REDEFINES BS-RESULT.
006700      05  BS-R-FOUND-SW            PIC X(01).
006800      05  FILLER                   PIC X(09).
006900*
007000  PROCEDURE DIVISION USING BS-TABLE-SIZE, BS-KEY-TABLE,
007100          BS-SEARCH-KEY, BS-RESULT.
007200*
007300      PERFORM 000-SETUP-RTN THRU 000-EXIT.
007400      IF BS-TABLE-SIZE > 0
007500          PERFORM 100-SEARCH-RTN THRU 100-EXIT
007600              UNTIL BS-KEY-FOUND
007700                 OR BS-LOW-SUB > BS-HIGH-SUB
007800      END-IF.
007900      GOBACK.
008000*
008100  000-SETUP-RTN.
008200      MOVE 'N'            TO BS-FOUND-SW.
008300      MOVE ZERO           TO BS-FOUND-INDEX.
008400      MOVE 1               TO BS-LOW-SUB.
008500      MOVE BS-TABLE-SIZE   TO BS-HIGH-SUB.
008600  000-EXIT.
008700      EXIT.
008800*
008900  100-SEARCH-RTN.
009000      ADD 1 TO BS-PROBE-CT.
009100      COMPUTE BS-MID-SUB = (BS-LOW-SUB + BS-HIGH-SUB) / 2.
009200      IF BS-KEY(BS-MID-SUB) = BS-SEARCH-KEY
009300          MOVE 'Y'          TO BS-FOUND-SW
009400          MOVE BS-MID-SUB   TO BS-FOUND-INDEX
009500      ELSE
009600          IF BS-KEY(BS-MID-SUB) > BS-SEARCH-KEY
009700              COMPUTE BS-HIGH-SUB = BS-MID-SUB - 1
009800          ELSE
009900              COMPUTE BS-LOW-SUB = BS-MID-SUB + 1
010000          END-IF
010100      END-IF.
010200  100-EXIT.
010300      EXIT.
