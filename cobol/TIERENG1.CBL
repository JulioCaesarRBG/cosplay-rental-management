000100****************************************************************
000200* TIERENG1 - CUSTOMER TIER, PRICING AND LATE-FEE ENGINE.
000300* CALLED BY RENTAL01 ONCE PER ACCEPTED RENTAL TRANSACTION TO
000400* CLASSIFY THE CUSTOMER'S LOYALTY TIER, PRICE THE RENTAL, LOOK
000500* UP THE SHIPPING FLAT FEE, AND (ON A RETURN) COMPUTE THE LATE
000600* FEE. ALL MONEY IS WHOLE RUPIAH - DISCOUNT RATE ARITHMETIC IS
000700* CARRIED TO FOUR DECIMAL PLACES AND ROUNDED HALF-UP TO THE
000800* NEAREST RUPIAH AT THE DISCOUNT-AMOUNT STEP.
000900****************************************************************
001000*    DATE     INIT  TICKET    DESCRIPTION
001100*  --------   ----  -------   -----------------------------------
001200*  05/27/94   JS    CR-0133   ORIGINAL PRICING AND TIER TABLE.
001300*  09/12/96   RH    CR-0210   ADDED THE 500,000 RUPIAH BULK ORDER
001400*                             DISCOUNT ON TOP OF THE TIER RATE.
001500*  01/18/98   RH    CR-0340   ADDED LATE-FEE ENTRY POINT AND THE
001600*                             SERIAL-DAY-NUMBER DATE SUBROUTINE.
001700*  06/09/99   RH    CR-0441   Y2K - SERIAL-DAY ARITHMETIC BUILT
001800*                             FROM THE FULL 4-DIGIT CCYY FIELD,
001900*                             VERIFIED AGAINST 2000-2099 DATES.
002000*  02/21/03   TLK   CR-0712   ADDED TNG-CALL-CT AND W1/W2 WARN
002100*                             FLAGS REQUESTED BY THE BILLING DESK
002200****************************************************************
002300  IDENTIFICATION DIVISION.
002400  PROGRAM-ID. TIERENG1.
002500  AUTHOR. J SAYLES.
002600  INSTALLATION. CLOSETCON RENTALS - DP DEPT.
002700  DATE-WRITTEN. 05/27/94.
002800  DATE-COMPILED. 05/27/94.
002900  SECURITY. NON-CONFIDENTIAL.
003000  ENVIRONMENT DIVISION.
003100  CONFIGURATION SECTION.
003200  SOURCE-COMPUTER. IBM-370.
003300  OBJECT-COMPUTER. IBM-370.
003400  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003500  DATA DIVISION.
003600  WORKING-STORAGE SECTION.
003700*
003800  01  TNG-WORK-FIELDS.
003900      05  TNG-CALL-CT              PIC S9(7) COMP-3 VALUE +0.
004000      05  TNG-TIER-RATE            PIC S9V9999 COMP-3 VALUE 0.
004100      05  TNG-BULK-RATE            PIC S9V9999 COMP-3 VALUE 0.
004200      05  TNG-TOTAL-RATE           PIC S9V9999 COMP-3 VALUE 0.
004300      05  TNG-DAYS-LATE            PIC S9(5)  COMP VALUE 0.
004400      05  FILLER                   PIC X(04).
004500*
004600  01  TNG-WORK-FIELDS-R REDEFINES TNG-WORK-FIELDS.
004700      05  TNG-R-CALL-CT            PIC X(04).
004800      05  FILLER                   PIC X(17).
004900*
005000  01  TNG-SERIAL-WORK.
005100      05  TNG-RENTAL-SERIAL        PIC S9(9) COMP VALUE 0.
005200      05  TNG-DUE-SERIAL           PIC S9(9) COMP VALUE 0.
005300      05  TNG-RETURN-SERIAL        PIC S9(9) COMP VALUE 0.
005400      05  TNG-LEAP-DAYS            PIC S9(9) COMP VALUE 0.
005500      05  TNG-CALC-CCYY            PIC S9(9) COMP VALUE 0.
005600      05  TNG-CALC-MM              PIC S9(4) COMP VALUE 0.
005700      05  TNG-CALC-DD              PIC S9(4) COMP VALUE 0.
005800      05  TNG-CALC-SERIAL          PIC S9(9) COMP VALUE 0.
005900      05  TNG-MOD4                 PIC S9(4) COMP VALUE 0.
006000      05  TNG-MOD100               PIC S9(4) COMP VALUE 0.
006100      05  TNG-MOD400               PIC S9(4) COMP VALUE 0.
006200      05  TNG-LEAP-SW              PIC X(01) VALUE 'N'.
006300          88  TNG-IS-LEAP-YEAR          VALUE 'Y'.
006400      05  FILLER                   PIC X(04).
006500*
006600  01  TNG-SERIAL-WORK-R REDEFINES TNG-SERIAL-WORK.
006700      05  TNG-R-SERIAL-BYTES       PIC X(35).
006800      05  FILLER                   PIC X(04).
006900*
007000  01  TNG-MONTH-DAYS-VALUES.
007100      05  FILLER                   PIC 9(03) VALUE 000.
007200      05  FILLER                   PIC 9(03) VALUE 031.
007300      05  FILLER                   PIC 9(03) VALUE 059.
007400      05  FILLER                   PIC 9(03) VALUE 090.
007500      05  FILLER                   PIC 9(03) VALUE 120.
007600      05  FILLER                   PIC 9(03) VALUE 151.
007700      05  FILLER                   PIC 9(03) VALUE 181.
007800      05  FILLER                   PIC 9(03) VALUE 212.
007900      05  FILLER                   PIC 9(03) VALUE 243.
008000      05  FILLER                   PIC 9(03) VALUE 273.
008100      05  FILLER                   PIC 9(03) VALUE 304.
008200      05  FILLER                   PIC 9(03) VALUE 334.
008300      05  FILLER                   PIC 9(03) VALUE 365.
008400      05  FILLER                   PIC X(02) VALUE SPACES.
008500*
008600  01  TNG-MONTH-DAYS-TABLE REDEFINES TNG-MONTH-DAYS-VALUES.
008700      05  TNG-DAYS-BEFORE-MONTH    PIC 9(03) OCCURS 13 TIMES.
008800      05  FILLER                   PIC X(02).
008900*
009000  COPY SHIPTAB.
009100*
009200  LINKAGE SECTION.
009300*
009400  COPY RENTTRN.
009500*
009600  COPY CUSMAST.
009700*
009800  01  TNG-PRICE-REQUEST.
009900      05  TNG-UNIT-PRICE           PIC 9(07).
010000      05  FILLER                   PIC X(01).
010100*
010200  01  TNG-PRICE-RESULT.
010300      05  TNG-RENTAL-DAYS          PIC 9(03).
010400      05  TNG-BASE-COST            PIC S9(09).
010500      05  TNG-DISCOUNT-AMT         PIC S9(09).
010600      05  TNG-SHIPPING-COST        PIC S9(07).
010700      05  TNG-LATE-FEE             PIC S9(09).
010800      05  TNG-TOTAL-COST           PIC S9(09).
010900      05  TNG-TIER-CODE            PIC X(01).
011000          88  TNG-TIER-BRONZE           VALUE 'B'.
011100          88  TNG-TIER-SILVER           VALUE 'S'.
011200          88  TNG-TIER-GOLD             VALUE 'G'.
011300          88  TNG-TIER-PLATINUM         VALUE 'P'.
011400      05  TNG-WARN-SHIP-SW         PIC X(01).
011500          88  TNG-WARN-SHIP-UNKNOWN     VALUE 'Y'.
011600      05  TNG-WARN-MIN-SW          PIC X(01).
011700          88  TNG-WARN-BELOW-MIN        VALUE 'Y'.
011800      05  FILLER                   PIC X(02).
011900*
012000  01  TNG-PRICE-RESULT-R REDEFINES TNG-PRICE-RESULT.
012100      05  TNG-R-DAYS-AREA           PIC X(03).
012200      05  TNG-R-MONEY-AREA.
012300          10  TNG-R-BASE-COST          PIC S9(09).
012400          10  TNG-R-DISCOUNT-AMT       PIC S9(09).
012500          10  TNG-R-SHIPPING-COST      PIC S9(07).
012600          10  TNG-R-LATE-FEE           PIC S9(09).
012700          10  TNG-R-TOTAL-COST         PIC S9(09).
012800      05  TNG-R-TIER-CODE           PIC X(01).
012900      05  FILLER                   PIC X(04).
013000*
013100  PROCEDURE DIVISION USING RT-TRANS-REC, CUS-MASTER-REC,
013200          TNG-PRICE-REQUEST, TNG-PRICE-RESULT.
013300*
013400      ADD 1 TO TNG-CALL-CT.
013500      PERFORM 200-CLASSIFY-TIER THRU 200-EXIT.
013600      IF RT-NEW-RENTAL
013700          PERFORM 300-PRICE-RENTAL THRU 300-EXIT
013800      ELSE
013900          PERFORM 400-CALC-LATE-FEE THRU 400-EXIT
014000      END-IF.
014100      GOBACK.
014200*
014300  200-CLASSIFY-TIER.
014400      IF CUS-TOTAL-RENTALS NOT LESS THAN 50
014500          MOVE 'P' TO TNG-TIER-CODE
014600          MOVE .15 TO TNG-TIER-RATE
014700      ELSE
014800          IF CUS-TOTAL-RENTALS NOT LESS THAN 20
014900              MOVE 'G' TO TNG-TIER-CODE
015000              MOVE .10 TO TNG-TIER-RATE
015100          ELSE
015200              IF CUS-TOTAL-RENTALS NOT LESS THAN 5
015300                  MOVE 'S' TO TNG-TIER-CODE
015400                  MOVE .05 TO TNG-TIER-RATE
015500              ELSE
015600                  MOVE 'B' TO TNG-TIER-CODE
015700                  MOVE 0   TO TNG-TIER-RATE
015800              END-IF
015900          END-IF
016000      END-IF.
016100  200-EXIT.
016200      EXIT.
016300*
016400  300-PRICE-RENTAL.
016500      MOVE 'N' TO TNG-WARN-SHIP-SW.
016600      MOVE 'N' TO TNG-WARN-MIN-SW.
016700      MOVE 0   TO TNG-LATE-FEE.
016800      PERFORM 900-CALC-SERIAL-DAY THRU 900-EXIT.
016900      COMPUTE TNG-RENTAL-DAYS =
017000              TNG-DUE-SERIAL - TNG-RENTAL-SERIAL.
017100      COMPUTE TNG-BASE-COST =
017200              TNG-UNIT-PRICE * RT-QUANTITY * TNG-RENTAL-DAYS.
017300      MOVE 0 TO TNG-BULK-RATE.
017400      IF TNG-BASE-COST NOT LESS THAN 500000
017500          MOVE .05 TO TNG-BULK-RATE
017600      END-IF.
017700      COMPUTE TNG-TOTAL-RATE = TNG-TIER-RATE + TNG-BULK-RATE.
017800      COMPUTE TNG-DISCOUNT-AMT ROUNDED =
017900              TNG-BASE-COST * TNG-TOTAL-RATE.
018000      PERFORM 310-LOOKUP-SHIPPING THRU 310-EXIT.
018100      COMPUTE TNG-TOTAL-COST =
018200              TNG-BASE-COST - TNG-DISCOUNT-AMT
018300                  + TNG-SHIPPING-COST + TNG-LATE-FEE.
018400      IF TNG-TOTAL-COST < 50000
018500          MOVE 'Y' TO TNG-WARN-MIN-SW
018600      END-IF.
018700  300-EXIT.
018800      EXIT.
018900*
019000  310-LOOKUP-SHIPPING.
019100      MOVE 0 TO TNG-SHIPPING-COST.
019200      SET SHIP-IDX TO 1.
019300      SEARCH SHIP-RATE-ENTRY
019400          AT END
019500              MOVE 'Y' TO TNG-WARN-SHIP-SW
019600          WHEN SHIP-METHOD-CODE(SHIP-IDX) = RT-SHIPPING-METHOD
019700              MOVE SHIP-FLAT-FEE(SHIP-IDX) TO TNG-SHIPPING-COST.
019800  310-EXIT.
019900      EXIT.
020000*
020100  400-CALC-LATE-FEE.
020200      MOVE 'N' TO TNG-WARN-SHIP-SW.
020300      MOVE 'N' TO TNG-WARN-MIN-SW.
020400      MOVE 0   TO TNG-BASE-COST.
020500      MOVE 0   TO TNG-DISCOUNT-AMT.
020600      MOVE 0   TO TNG-SHIPPING-COST.
020700      PERFORM 900-CALC-SERIAL-DAY THRU 900-EXIT.
020800      COMPUTE TNG-RENTAL-DAYS =
020900              TNG-DUE-SERIAL - TNG-RENTAL-SERIAL.
021000      IF TNG-RETURN-SERIAL > TNG-DUE-SERIAL
021100          COMPUTE TNG-DAYS-LATE =
021200                  TNG-RETURN-SERIAL - TNG-DUE-SERIAL
021300      ELSE
021400          MOVE 0 TO TNG-DAYS-LATE
021500      END-IF.
021600      COMPUTE TNG-LATE-FEE =
021700              5000 * TNG-DAYS-LATE * RT-QUANTITY.
021800      COMPUTE TNG-TOTAL-COST =
021900              TNG-BASE-COST - TNG-DISCOUNT-AMT
022000                  + TNG-SHIPPING-COST + TNG-LATE-FEE.
022100  400-EXIT.
022200      EXIT.
022300*
022400  900-CALC-SERIAL-DAY.
022500      PERFORM 910-ONE-SERIAL-DAY THRU 910-EXIT.
022600  900-EXIT.
022700      EXIT.
022800*
022900  910-ONE-SERIAL-DAY.
023000      MOVE RT-R-RENTAL-CCYY TO TNG-CALC-CCYY.
023100      MOVE RT-R-RENTAL-MM   TO TNG-CALC-MM.
023200      MOVE RT-R-RENTAL-DD   TO TNG-CALC-DD.
023300      PERFORM 920-SERIAL-FROM-DATE THRU 920-EXIT.
023400      MOVE TNG-CALC-SERIAL TO TNG-RENTAL-SERIAL.
023500      MOVE RT-R-DUE-CCYY    TO TNG-CALC-CCYY.
023600      MOVE RT-R-DUE-MM      TO TNG-CALC-MM.
023700      MOVE RT-R-DUE-DD      TO TNG-CALC-DD.
023800      PERFORM 920-SERIAL-FROM-DATE THRU 920-EXIT.
023900      MOVE TNG-CALC-SERIAL TO TNG-DUE-SERIAL.
024000      MOVE RT-R-RETURN-CCYY TO TNG-CALC-CCYY.
024100      MOVE RT-R-RETURN-MM   TO TNG-CALC-MM.
024200      MOVE RT-R-RETURN-DD   TO TNG-CALC-DD.
024300      PERFORM 920-SERIAL-FROM-DATE THRU 920-EXIT.
024400      MOVE TNG-CALC-SERIAL TO TNG-RETURN-SERIAL.
024500  910-EXIT.
024600      EXIT.
024700*
024800  920-SERIAL-FROM-DATE.
024900      COMPUTE TNG-LEAP-DAYS =
025000              ((TNG-CALC-CCYY - 1) / 4)
025100              - ((TNG-CALC-CCYY - 1) / 100)
025200              + ((TNG-CALC-CCYY - 1) / 400).
025300      COMPUTE TNG-MOD4 =
025400              TNG-CALC-CCYY - ((TNG-CALC-CCYY / 4) * 4).
025500      COMPUTE TNG-MOD100 =
025600              TNG-CALC-CCYY - ((TNG-CALC-CCYY / 100) * 100).
025700      COMPUTE TNG-MOD400 =
025800              TNG-CALC-CCYY - ((TNG-CALC-CCYY / 400) * 400).
025900      MOVE 'N' TO TNG-LEAP-SW.
026000      IF TNG-MOD4 = 0
026100          AND (TNG-MOD100 NOT = 0 OR TNG-MOD400 = 0)
026200              MOVE 'Y' TO TNG-LEAP-SW
026300      END-IF.
026400      COMPUTE TNG-CALC-SERIAL =
026500              (TNG-CALC-CCYY * 365) + TNG-LEAP-DAYS
026600              + TNG-DAYS-BEFORE-MONTH(TNG-CALC-MM)
026700              + TNG-CALC-DD.
026800      IF TNG-CALC-MM > 2
026900          AND TNG-IS-LEAP-YEAR
027000              ADD 1 TO TNG-CALC-SERIAL
027100      END-IF.
027200  920-EXIT.
027300      EXIT.
