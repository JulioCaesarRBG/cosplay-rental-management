000100****************************************************************
000200* RENTAL01 - NIGHTLY COSPLAY RENTAL BATCH DRIVER.
000300* LOADS THE COSTUME AND CUSTOMER MASTERS INTO MEMORY (EDITING
000400* EACH RECORD THROUGH MSTVAL01 AS IT IS LOADED), THEN READS THE
000500* RENTAL TRANSACTION FILE AND, FOR EACH TRANSACTION, LOOKS UP
000600* THE CUSTOMER AND COSTUME (BINSRCH1), PRICES THE RENTAL OR
000700* LATE FEE (TIERENG1) AND ADJUSTS THE COSTUME STOCK COUNT
000800* (STKMGR01). WRITES A PRICED RENTAL OUTPUT RECORD FOR EVERY
000900* TRANSACTION READ, AN UPDATED COSTUME MASTER, AND THE RENTAL
001000* ACTIVITY REPORT WITH A TOTAL LINE PER CUSTOMER AND GRAND
001100* TOTALS.
001200****************************************************************
001300*    DATE     INIT  TICKET    DESCRIPTION
001400*  --------   ----  -------   -----------------------------------
001500*  05/30/94   JS    CR-0134   ORIGINAL DRIVER - COSTUME MASTER,
001600*                              TRANSACTION FILE, PRICED OUTPUT.
001700*  09/12/96   RH    CR-0211   ADDED CUSTOMER MASTER LOAD AND THE
001800*                              CUS-TOTALS-TABLE CONTROL BREAK.
001900*  01/18/98   RH    CR-0341   ADDED RETURN-TRANSACTION PROCESSING
002000*                              AND THE LATE-FEE CALL TO TIERENG1.
002100*  03/01/98   RH    CR-0370   ADDED THE EXCEPTION SECTION FOR
002200*                              REJECTED MASTER RECORDS.
002300*  09/02/99   RH    CR-0455   ADDED THE EXCEPTION LINE FOR
002400*                              REJECTED TRANSACTIONS (REASON
002500*                              CODES 10-15) AND THE W1/W2 FLAGS
002600*                              ON THE DETAIL LINE.
002700*  06/09/99   RH    CR-0441   Y2K - ALL DATE FIELDS ARE 8-DIGIT
002800*                              YYYYMMDD THROUGHOUT THIS RUN. RAN
002900*                              THE 1999/2000 ROLLOVER TEST FILE
003000*                              CLEAN ON BOTH SIDES OF THE
003100*                              BOUNDARY.
003200*  02/21/03   TLK   CR-0713   ADDED RTL-TRAN-CT AND RTL-REJECT-CT
003300*                              FOR VOLUME DIAGNOSTICS REQUESTED
003400*                              BY OPS. SPLIT THE LOOKUP/EDIT/
003500*                              PRICE STEPS INTO SEPARATE
003600*                              PARAGRAPHS SO
003700*                              THE CALL COUNTS IN THE
003800*                              SUBPROGRAMS LINE UP WITH THE
003900*                              TRANSACTION COUNT.
004000*  04/14/03   TLK   CR-0714   ADDED THE RETURNS-PROCESSED LINE TO
004100*                              GRAND TOTALS - OPS COULD NOT TELL
004200*                              FROM THE OLD REPORT HOW MANY
004300*                              RETURNS WERE POSTED IN THE RUN.
004400*  07/22/03   TLK   CR-0725   100-PROCESS-TRANSACTIONS CALLED
004500*                              180-PRINT-DETAIL-LINE FOR EVERY
004600*                              TRANSACTION, SO A REJECT PRINTED
004700*                              BOTH AN EXCEPTION LINE AND A ZERO-
004800*                              MONEY DETAIL LINE. DETAIL LINE IS
004900*                              NOW PRINTED ONLY WHEN THE
005000*                              TRANSACTION IS ACCEPTED.
005100****************************************************************
005200  IDENTIFICATION DIVISION.
005300  PROGRAM-ID. RENTAL01.
005400  AUTHOR. J SAYLES.
005500  INSTALLATION. CLOSETCON RENTALS - DP DEPT.
005600  DATE-WRITTEN. 05/30/94.
005700  DATE-COMPILED. 05/30/94.
005800  SECURITY. NON-CONFIDENTIAL.
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SOURCE-COMPUTER. IBM-370.
006200  OBJECT-COMPUTER. IBM-370.
006300  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006400  INPUT-OUTPUT SECTION.
006500  FILE-CONTROL.
006600
006700      SELECT COSTUME-MASTER-IN ASSIGN TO CSTMSTIN
006800          ORGANIZATION IS SEQUENTIAL
006900          FILE STATUS  IS  WS-CSTIN-STATUS.
007000
007100      SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSMSTIN
007200          ORGANIZATION IS SEQUENTIAL
007300          FILE STATUS  IS  WS-CUSIN-STATUS.
007400
007500      SELECT RENTAL-TRANS-IN ASSIGN TO RENTTRIN
007600          ORGANIZATION IS SEQUENTIAL
007700          FILE STATUS  IS  WS-TRANIN-STATUS.
007800
007900      SELECT PRICED-RENTAL-OUT ASSIGN TO RENTOUT
008000          ORGANIZATION IS SEQUENTIAL
008100          FILE STATUS  IS  WS-RENTOUT-STATUS.
008200
008300      SELECT COSTUME-MASTER-OUT ASSIGN TO CSTMSTOT
008400          ORGANIZATION IS SEQUENTIAL
008500          FILE STATUS  IS  WS-CSTOUT-STATUS.
008600
008700      SELECT RENTAL-REPORT ASSIGN TO RENTRPT
008800          ORGANIZATION IS SEQUENTIAL
008900          FILE STATUS  IS  WS-REPORT-STATUS.
009000
009100****************************************************************
009200  DATA DIVISION.
009300  FILE SECTION.
009400
009500  FD  COSTUME-MASTER-IN
009600      RECORDING MODE IS F.
009700  COPY CSTMAST.
009800
009900  FD  CUSTOMER-MASTER-IN
010000      RECORDING MODE IS F.
010100  COPY CUSMAST.
010200
010300  FD  RENTAL-TRANS-IN
010400      RECORDING MODE IS F.
010500  COPY RENTTRN.
010600
010700  FD  PRICED-RENTAL-OUT
010800      RECORDING MODE IS F.
010900  COPY RENTOUT.
011000
011100  FD  COSTUME-MASTER-OUT
011200      RECORDING MODE IS F.
011300  01  CMO-MASTER-REC.
011400      05  CMO-COSTUME-ID          PIC 9(05).
011500      05  CMO-CHARACTER-NAME      PIC X(30).
011600      05  CMO-CHARACTER-ORIGIN    PIC X(30).
011700      05  CMO-SIZE-CODE           PIC X(02).
011800      05  CMO-TOTAL-STOCK         PIC 9(03).
011900      05  CMO-AVAILABLE-STOCK     PIC 9(03).
012000      05  CMO-UNIT-PRICE          PIC 9(07).
012100      05  CMO-STATUS-CODE         PIC X(01).
012200      05  FILLER                  PIC X(39).
012300
012400  FD  RENTAL-REPORT
012500      RECORDING MODE IS F.
012600  01  REPORT-RECORD               PIC X(132).
012700
012800****************************************************************
012900  WORKING-STORAGE SECTION.
013000*
013100  01  WS-FIELDS.
013200      05  WS-CSTIN-STATUS          PIC X(2)  VALUE SPACES.
013300      05  WS-CUSIN-STATUS          PIC X(2)  VALUE SPACES.
013400      05  WS-TRANIN-STATUS         PIC X(2)  VALUE SPACES.
013500      05  WS-RENTOUT-STATUS        PIC X(2)  VALUE SPACES.
013600      05  WS-CSTOUT-STATUS         PIC X(2)  VALUE SPACES.
013700      05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
013800      05  WS-CST-EOF               PIC X     VALUE 'N'.
013900          88  WS-CST-AT-EOF             VALUE 'Y'.
014000      05  WS-CUS-EOF               PIC X     VALUE 'N'.
014100          88  WS-CUS-AT-EOF             VALUE 'Y'.
014200      05  WS-TRAN-EOF              PIC X     VALUE 'N'.
014300          88  WS-TRAN-AT-EOF            VALUE 'Y'.
014400      05  WS-EDIT-OK-SW            PIC X     VALUE 'Y'.
014500          88  WS-EDIT-OK                VALUE 'Y'.
014600      05  WS-REJECT-CODE           PIC X(02) VALUE '00'.
014700      05  WS-WARN-CODE             PIC X(02) VALUE SPACES.
014800      05  FILLER                   PIC X(04).
014900*
015000  01  WS-FIELDS-R REDEFINES WS-FIELDS.
015100      05  WS-R-FILE-STATUS         PIC X(12).
015200      05  FILLER                   PIC X(12).
015300*
015400  01  RTL-COUNTERS.
015500      05  RTL-TRAN-CT              PIC S9(7) COMP-3 VALUE +0.
015600      05  RTL-REJECT-CT            PIC S9(7) COMP-3 VALUE +0.
015700      05  RTL-RENTAL-CT            PIC S9(7) COMP-3 VALUE +0.
015800      05  RTL-RETURN-CT            PIC S9(7) COMP-3 VALUE +0.
015900      05  RTL-CST-LOADED-CT        PIC S9(5) COMP   VALUE +0.
016000      05  RTL-CST-REJECT-CT        PIC S9(5) COMP   VALUE +0.
016100      05  RTL-CUS-LOADED-CT        PIC S9(5) COMP   VALUE +0.
016200      05  RTL-CUS-REJECT-CT        PIC S9(5) COMP   VALUE +0.
016300      05  FILLER                   PIC X(04).
016400*
016500  01  RTL-SUBSCRIPTS.
016600      05  RTL-CST-SUB              PIC S9(5) COMP   VALUE +0.
016700      05  RTL-CUS-SUB              PIC S9(5) COMP   VALUE +0.
016800      05  RTL-CST-FOUND-IDX        PIC S9(5) COMP   VALUE +0.
016900      05  RTL-CUS-FOUND-IDX        PIC S9(5) COMP   VALUE +0.
017000      05  RTL-LINE-CT              PIC S9(3) COMP   VALUE +0.
017100      05  RTL-PAGE-CT              PIC S9(5) COMP   VALUE +0.
017200      05  FILLER                   PIC X(04).
017300*
017400  01  RTL-SUBSCRIPTS-R REDEFINES RTL-SUBSCRIPTS.
017500      05  RTL-R-CST-SUB            PIC X(02).
017600      05  FILLER                   PIC X(12).
017700*
017800  01  RTL-GRAND-TOTALS.
017900      05  RTL-GT-ACCEPT-CT         PIC S9(7) COMP-3 VALUE +0.
018000      05  RTL-GT-REJECT-CT         PIC S9(7) COMP-3 VALUE +0.
018100      05  RTL-GT-BASE-COST         PIC S9(11) COMP-3 VALUE +0.
018200      05  RTL-GT-DISCOUNT          PIC S9(11) COMP-3 VALUE +0.
018300      05  RTL-GT-SHIPPING          PIC S9(11) COMP-3 VALUE +0.
018400      05  RTL-GT-LATE-FEE          PIC S9(11) COMP-3 VALUE +0.
018500      05  RTL-GT-TOTAL-COST        PIC S9(11) COMP-3 VALUE +0.
018600      05  FILLER                   PIC X(04).
018700*
018800  01  RTL-GRAND-TOTALS-R REDEFINES RTL-GRAND-TOTALS.
018900      05  RTL-GT-R-COUNTS          PIC X(08).
019000      05  FILLER                   PIC X(34).
019100*
019200  01  SYSTEM-DATE-AND-TIME.
019300      05  CURRENT-DATE.
019400          10  CURRENT-YEAR            PIC 9(2).
019500          10  CURRENT-MONTH           PIC 9(2).
019600          10  CURRENT-DAY             PIC 9(2).
019700      05  CURRENT-TIME.
019800          10  CURRENT-HOUR            PIC 9(2).
019900          10  CURRENT-MINUTE          PIC 9(2).
020000          10  CURRENT-SECOND          PIC 9(2).
020100          10  CURRENT-HNDSEC          PIC 9(2).
020200      05  FILLER                      PIC X(04).
020300*
020400  01  CST-TABLE-AREA.
020500      05  CST-TBL-COUNT            PIC S9(5) COMP VALUE +0.
020600      05  FILLER                   PIC X(04).
020700      05  CST-TBL-ENTRY OCCURS 0 TO 500 TIMES
020800              DEPENDING ON CST-TBL-COUNT
020900              INDEXED BY CST-TBL-IDX.
021000          10  CST-TBL-REC          PIC X(120).
021100*
021200  01  CST-KEY-AREA.
021300      05  FILLER                   PIC X(04).
021400      05  CST-KEY-TBL OCCURS 0 TO 500 TIMES
021500              DEPENDING ON CST-TBL-COUNT.
021600          10  CST-KEY-ENTRY        PIC 9(05).
021700*
021800  01  CUS-TABLE-AREA.
021900      05  CUS-TBL-COUNT            PIC S9(5) COMP VALUE +0.
022000      05  FILLER                   PIC X(04).
022100      05  CUS-TBL-ENTRY OCCURS 0 TO 1000 TIMES
022200              DEPENDING ON CUS-TBL-COUNT
022300              INDEXED BY CUS-TBL-IDX.
022400          10  CUS-TBL-REC          PIC X(150).
022500*
022600  01  CUS-KEY-AREA.
022700      05  FILLER                   PIC X(04).
022800      05  CUS-KEY-TBL OCCURS 0 TO 1000 TIMES
022900              DEPENDING ON CUS-TBL-COUNT.
023000          10  CUS-KEY-ENTRY        PIC 9(05).
023100*
023200  01  CUS-TOTALS-TABLE.
023300      05  FILLER                   PIC X(04).
023400      05  CUS-TOT-ENTRY OCCURS 0 TO 1000 TIMES
023500              DEPENDING ON CUS-TBL-COUNT.
023600          10  CUS-TOT-RENT-CT      PIC S9(5) COMP    VALUE +0.
023700          10  CUS-TOT-AMOUNT       PIC S9(09) COMP-3 VALUE +0.
023800*
023900  01  BS-LINKAGE-AREA.
024000      05  BS-TABLE-SIZE            PIC S9(8) COMP.
024100      05  BS-SEARCH-KEY            PIC 9(05).
024200      05  BS-RESULT.
024300          10  BS-FOUND-SW          PIC X(01).
024400              88  BS-KEY-FOUND         VALUE 'Y'.
024500          10  BS-FOUND-INDEX       PIC S9(8) COMP.
024600          10  FILLER               PIC X(01).
024700*
024800  01  STK-LINKAGE-AREA.
024900      05  STK-REQUEST.
025000          10  STK-ACTION-CD        PIC X(01).
025100              88  STK-ACTION-RESERVE   VALUE 'R'.
025200              88  STK-ACTION-RETURN    VALUE 'T'.
025300          10  STK-QUANTITY         PIC 9(02).
025400          10  FILLER               PIC X(01).
025500      05  STK-RESULT.
025600          10  STK-STOCK-OK-SW      PIC X(01).
025700              88  STK-STOCK-OK         VALUE 'Y'.
025800          10  FILLER               PIC X(01).
025900*
026000  01  TNG-LINKAGE-AREA.
026100      05  TNG-PRICE-REQUEST.
026200          10  TNG-UNIT-PRICE       PIC 9(07).
026300          10  FILLER               PIC X(01).
026400      05  TNG-PRICE-RESULT.
026500          10  TNG-RENTAL-DAYS      PIC 9(03).
026600          10  TNG-BASE-COST        PIC S9(09).
026700          10  TNG-DISCOUNT-AMT     PIC S9(09).
026800          10  TNG-SHIPPING-COST    PIC S9(07).
026900          10  TNG-LATE-FEE         PIC S9(09).
027000          10  TNG-TOTAL-COST       PIC S9(09).
027100          10  TNG-TIER-CODE        PIC X(01).
027200          10  TNG-WARN-SHIP-SW     PIC X(01).
027300              88  TNG-WARN-SHIP-UNKNOWN   VALUE 'Y'.
027400          10  TNG-WARN-MIN-SW      PIC X(01).
027500              88  TNG-WARN-BELOW-MIN      VALUE 'Y'.
027600          10  FILLER               PIC X(02).
027700*
027800  01  MSV-VERDICT-AREA.
027900      05  MSV-VALID-SW             PIC X(01).
028000          88  MSV-RECORD-VALID         VALUE 'Y'.
028100      05  MSV-REASON-CODE          PIC X(02).
028200      05  FILLER                   PIC X(01).
028300*
028400  COPY RPTLINE.
028500*
028600****************************************************************
028700  PROCEDURE DIVISION.
028800****************************************************************
028900
029000  000-MAIN.
029100      ACCEPT CURRENT-DATE FROM DATE.
029200      ACCEPT CURRENT-TIME FROM TIME.
029300      DISPLAY 'RENTAL01 STARTED DATE = ' CURRENT-MONTH '/'
029400             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
029500      DISPLAY '                 TIME = ' CURRENT-HOUR ':'
029600             CURRENT-MINUTE ':' CURRENT-SECOND.
029700
029800      PERFORM 700-OPEN-FILES.
029900      PERFORM 800-INIT-REPORT.
030000
030100      PERFORM 710-LOAD-COSTUME-MASTER THRU 710-EXIT
030200          UNTIL WS-CST-AT-EOF.
030300      PERFORM 720-LOAD-CUSTOMER-MASTER THRU 720-EXIT
030400          UNTIL WS-CUS-AT-EOF.
030500
030600      PERFORM 730-READ-TRANSACTION THRU 730-EXIT.
030700      PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
030800          UNTIL WS-TRAN-AT-EOF.
030900
031000      PERFORM 185-PRINT-CUSTOMER-TOTALS THRU 185-EXIT.
031100      PERFORM 870-PRINT-GRAND-TOTALS THRU 870-EXIT.
031200      PERFORM 900-WRITE-COSTUME-MASTER-OUT THRU 900-EXIT.
031300      PERFORM 790-CLOSE-FILES.
031400
031500      DISPLAY 'RENTAL01 TRANSACTIONS READ  = ' RTL-TRAN-CT.
031600      DISPLAY 'RENTAL01 TRANSACTIONS REJECT= ' RTL-REJECT-CT.
031700
031800      GOBACK.
031900
032000****************************************************************
032100* MASTER LOAD PARAGRAPHS - 7XX
032200****************************************************************
032300  700-OPEN-FILES.
032400      OPEN INPUT  COSTUME-MASTER-IN
032500                  CUSTOMER-MASTER-IN
032600                  RENTAL-TRANS-IN
032700           OUTPUT PRICED-RENTAL-OUT
032800                  COSTUME-MASTER-OUT
032900                  RENTAL-REPORT.
033000      IF WS-CSTIN-STATUS NOT = '00'
033100          DISPLAY 'ERROR OPENING COSTUME MASTER IN. RC:'
033200                  WS-CSTIN-STATUS
033300          MOVE 16 TO RETURN-CODE
033400          MOVE 'Y' TO WS-TRAN-EOF
033500      END-IF.
033600      IF WS-CUSIN-STATUS NOT = '00'
033700          DISPLAY 'ERROR OPENING CUSTOMER MASTER IN. RC:'
033800                  WS-CUSIN-STATUS
033900          MOVE 16 TO RETURN-CODE
034000          MOVE 'Y' TO WS-TRAN-EOF
034100      END-IF.
034200      IF WS-TRANIN-STATUS NOT = '00'
034300          DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'
034400                  WS-TRANIN-STATUS
034500          MOVE 16 TO RETURN-CODE
034600          MOVE 'Y' TO WS-TRAN-EOF
034700      END-IF.
034800      IF WS-RENTOUT-STATUS NOT = '00'
034900          DISPLAY 'ERROR OPENING PRICED RENTAL OUT. RC:'
035000                  WS-RENTOUT-STATUS
035100          MOVE 16 TO RETURN-CODE
035200          MOVE 'Y' TO WS-TRAN-EOF
035300      END-IF.
035400      IF WS-CSTOUT-STATUS NOT = '00'
035500          DISPLAY 'ERROR OPENING COSTUME MASTER OUT. RC:'
035600                  WS-CSTOUT-STATUS
035700          MOVE 16 TO RETURN-CODE
035800          MOVE 'Y' TO WS-TRAN-EOF
035900      END-IF.
036000      IF WS-TRAN-EOF = 'Y'
036100          MOVE 'Y' TO WS-CST-EOF
036200          MOVE 'Y' TO WS-CUS-EOF
036300      END-IF.
036400
036500  790-CLOSE-FILES.
036600      CLOSE COSTUME-MASTER-IN
036700            CUSTOMER-MASTER-IN
036800            RENTAL-TRANS-IN
036900            PRICED-RENTAL-OUT
037000            COSTUME-MASTER-OUT
037100            RENTAL-REPORT.
037200
037300  710-LOAD-COSTUME-MASTER.
037400      READ COSTUME-MASTER-IN INTO CST-TBL-REC(CST-TBL-COUNT + 1).
037500      IF WS-CSTIN-STATUS = '10'
037600          MOVE 'Y' TO WS-CST-EOF
037700      ELSE
037800          MOVE CST-TBL-REC(CST-TBL-COUNT + 1) TO CST-MASTER-REC
037900          CALL 'MSTVAL01' USING CST-MASTER-REC, MSV-VERDICT-AREA
038000          IF MSV-RECORD-VALID
038100              ADD 1 TO CST-TBL-COUNT
038200              MOVE CST-COSTUME-ID TO
038300                  CST-KEY-ENTRY(CST-TBL-COUNT)
038400              ADD 1 TO RTL-CST-LOADED-CT
038500          ELSE
038600              ADD 1 TO RTL-CST-REJECT-CT
038700              MOVE CST-COSTUME-ID TO RPT-EXC-RECORD-KEY
038800              MOVE MSV-REASON-CODE TO RPT-EXC-CODE
038900              MOVE 'COSTUME MASTER RECORD FAILED EDIT'
039000                  TO RPT-EXC-REASON
039100              PERFORM 860-PRINT-EXCEPTION THRU 860-EXIT
039200          END-IF
039300      END-IF.
039400  710-EXIT.
039500      EXIT.
039600
039700  720-LOAD-CUSTOMER-MASTER.
039800      READ CUSTOMER-MASTER-IN INTO CUS-TBL-REC(CUS-TBL-COUNT + 1).
039900      IF WS-CUSIN-STATUS = '10'
040000          MOVE 'Y' TO WS-CUS-EOF
040100      ELSE
040200          MOVE CUS-TBL-REC(CUS-TBL-COUNT + 1) TO CUS-MASTER-REC
040300          CALL 'MSTVAL02' USING CUS-MASTER-REC, MSV-VERDICT-AREA
040400          IF MSV-RECORD-VALID
040500              ADD 1 TO CUS-TBL-COUNT
040600              MOVE CUS-CUSTOMER-ID TO
040700                  CUS-KEY-ENTRY(CUS-TBL-COUNT)
040800              ADD 1 TO RTL-CUS-LOADED-CT
040900          ELSE
041000              ADD 1 TO RTL-CUS-REJECT-CT
041100              MOVE CUS-CUSTOMER-ID TO RPT-EXC-RECORD-KEY
041200              MOVE MSV-REASON-CODE TO RPT-EXC-CODE
041300              MOVE 'CUSTOMER MASTER RECORD FAILED EDIT'
041400                  TO RPT-EXC-REASON
041500              PERFORM 860-PRINT-EXCEPTION THRU 860-EXIT
041600          END-IF
041700      END-IF.
041800  720-EXIT.
041900      EXIT.
042000
042100  730-READ-TRANSACTION.
042200      READ RENTAL-TRANS-IN.
042300      IF WS-TRANIN-STATUS = '10'
042400          MOVE 'Y' TO WS-TRAN-EOF
042500      END-IF.
042600  730-EXIT.
042700      EXIT.
042800
042900****************************************************************
043000* TRANSACTION PROCESSING PARAGRAPHS - 1XX
043100****************************************************************
043200  100-PROCESS-TRANSACTIONS.
043300      ADD 1 TO RTL-TRAN-CT.
043400      MOVE 'Y'  TO WS-EDIT-OK-SW.
043500      MOVE '00' TO WS-REJECT-CODE.
043600      MOVE SPACES TO WS-WARN-CODE.
043700      MOVE SPACES TO RO-OUTPUT-REC.
043800
043900      PERFORM 110-LOOKUP-CUSTOMER THRU 110-EXIT.
044000      PERFORM 120-LOOKUP-COSTUME  THRU 120-EXIT.
044100      PERFORM 130-EDIT-COMMON     THRU 130-EXIT.
044200
044300      IF WS-EDIT-OK
044400          IF RT-NEW-RENTAL
044500              PERFORM 140-PROCESS-RENTAL THRU 140-EXIT
044600          ELSE
044700              PERFORM 150-PROCESS-RETURN THRU 150-EXIT
044800          END-IF
044900      END-IF.
045000
045100      IF NOT WS-EDIT-OK
045200          PERFORM 160-REJECT-TRANSACTION THRU 160-EXIT
045300      END-IF.
045400
045500      PERFORM 170-ACCUM-CUSTOMER-TOTALS THRU 170-EXIT.
045600      PERFORM 190-WRITE-OUTPUT-RECORD   THRU 190-EXIT.
045700      IF WS-EDIT-OK
045800          PERFORM 180-PRINT-DETAIL-LINE THRU 180-EXIT
045900      END-IF.
046000
046100      PERFORM 730-READ-TRANSACTION THRU 730-EXIT.
046200  100-EXIT.
046300      EXIT.
046400
046500  110-LOOKUP-CUSTOMER.
046600      MOVE 0 TO RTL-CUS-FOUND-IDX.
046700      MOVE CUS-TBL-COUNT     TO BS-TABLE-SIZE.
046800      MOVE RT-CUSTOMER-ID    TO BS-SEARCH-KEY.
046900      CALL 'BINSRCH1' USING BS-TABLE-SIZE, CUS-KEY-TBL,
047000          BS-SEARCH-KEY, BS-RESULT.
047100      IF BS-KEY-FOUND
047200          MOVE BS-FOUND-INDEX TO RTL-CUS-FOUND-IDX
047300          MOVE CUS-TBL-REC(RTL-CUS-FOUND-IDX) TO CUS-MASTER-REC
047400      END-IF.
047500  110-EXIT.
047600      EXIT.
047700
047800  120-LOOKUP-COSTUME.
047900      MOVE 0 TO RTL-CST-FOUND-IDX.
048000      MOVE CST-TBL-COUNT     TO BS-TABLE-SIZE.
048100      MOVE RT-COSTUME-ID     TO BS-SEARCH-KEY.
048200      CALL 'BINSRCH1' USING BS-TABLE-SIZE, CST-KEY-TBL,
048300          BS-SEARCH-KEY, BS-RESULT.
048400      IF BS-KEY-FOUND
048500          MOVE BS-FOUND-INDEX TO RTL-CST-FOUND-IDX
048600          MOVE CST-TBL-REC(RTL-CST-FOUND-IDX) TO CST-MASTER-REC
048700      END-IF.
048800  120-EXIT.
048900      EXIT.
049000
049100  130-EDIT-COMMON.
049200      MOVE 'Y'  TO WS-EDIT-OK-SW.
049300      MOVE '00' TO WS-REJECT-CODE.
049400      IF RTL-CUS-FOUND-IDX = 0
049500          MOVE 'N'  TO WS-EDIT-OK-SW
049600          MOVE '10' TO WS-REJECT-CODE
049700      END-IF.
049800      IF WS-EDIT-OK
049900          AND RTL-CST-FOUND-IDX = 0
050000              MOVE 'N'  TO WS-EDIT-OK-SW
050100              MOVE '11' TO WS-REJECT-CODE
050200      END-IF.
050300      IF WS-EDIT-OK
050400          AND NOT CUS-ACTIVE
050500              MOVE 'N'  TO WS-EDIT-OK-SW
050600              MOVE '12' TO WS-REJECT-CODE
050700      END-IF.
050800  130-EXIT.
050900      EXIT.
051000
051100  140-PROCESS-RENTAL.
051200      PERFORM 141-PRICE-THIS-RENTAL THRU 141-EXIT.
051300      IF WS-EDIT-OK
051400          AND (RT-QUANTITY < 1 OR RT-QUANTITY > 10)
051500              MOVE 'N'  TO WS-EDIT-OK-SW
051600              MOVE '14' TO WS-REJECT-CODE
051700      END-IF.
051800      IF WS-EDIT-OK
051900          MOVE 'R'         TO STK-ACTION-CD
052000          MOVE RT-QUANTITY TO STK-QUANTITY
052100          CALL 'STKMGR01' USING STK-REQUEST, CST-MASTER-REC,
052200              STK-RESULT
052300          IF NOT STK-STOCK-OK
052400              MOVE 'N'  TO WS-EDIT-OK-SW
052500              MOVE '15' TO WS-REJECT-CODE
052600          ELSE
052700              MOVE CST-MASTER-REC
052800                  TO CST-TBL-REC(RTL-CST-FOUND-IDX)
052900          END-IF
053000      END-IF.
053100      IF WS-EDIT-OK
053200          PERFORM 145-BUILD-RENTAL-OUTPUT THRU 145-EXIT
053300          ADD 1 TO RTL-RENTAL-CT
053400      END-IF.
053500  140-EXIT.
053600      EXIT.
053700
053800  141-PRICE-THIS-RENTAL.
053900      MOVE CST-UNIT-PRICE TO TNG-UNIT-PRICE.
054000      CALL 'TIERENG1' USING RT-TRANS-REC, CUS-MASTER-REC,
054100          TNG-PRICE-REQUEST, TNG-PRICE-RESULT.
054200      IF TNG-RENTAL-DAYS < 1 OR TNG-RENTAL-DAYS > 30
054300          MOVE 'N'  TO WS-EDIT-OK-SW
054400          MOVE '13' TO WS-REJECT-CODE
054500      END-IF.
054600  141-EXIT.
054700      EXIT.
054800
054900  145-BUILD-RENTAL-OUTPUT.
055000      MOVE TNG-RENTAL-DAYS   TO RO-RENTAL-DAYS.
055100      MOVE TNG-BASE-COST     TO RO-BASE-COST.
055200      MOVE TNG-DISCOUNT-AMT  TO RO-DISCOUNT-AMT.
055300      MOVE TNG-SHIPPING-COST TO RO-SHIPPING-COST.
055400      MOVE TNG-LATE-FEE      TO RO-LATE-FEE.
055500      MOVE TNG-TOTAL-COST    TO RO-TOTAL-COST.
055600      MOVE TNG-TIER-CODE     TO RO-TIER-CODE.
055700      MOVE 'A'               TO RO-STATUS-CODE.
055800      MOVE '00'              TO RO-ERROR-CODE.
055900      IF TNG-WARN-SHIP-UNKNOWN
056000          MOVE 'W1' TO WS-WARN-CODE
056100      END-IF.
056200      IF TNG-WARN-BELOW-MIN
056300          MOVE 'W2' TO WS-WARN-CODE
056400      END-IF.
056500  145-EXIT.
056600      EXIT.
056700
056800  150-PROCESS-RETURN.
056900      MOVE CST-UNIT-PRICE TO TNG-UNIT-PRICE.
057000      CALL 'TIERENG1' USING RT-TRANS-REC, CUS-MASTER-REC,
057100          TNG-PRICE-REQUEST, TNG-PRICE-RESULT.
057200      MOVE 'T'         TO STK-ACTION-CD.
057300      MOVE RT-QUANTITY TO STK-QUANTITY.
057400      CALL 'STKMGR01' USING STK-REQUEST, CST-MASTER-REC,
057500          STK-RESULT.
057600      MOVE CST-MASTER-REC TO CST-TBL-REC(RTL-CST-FOUND-IDX).
057700      PERFORM 155-BUILD-RETURN-OUTPUT THRU 155-EXIT.
057800      ADD 1 TO RTL-RETURN-CT.
057900  150-EXIT.
058000      EXIT.
058100
058200  155-BUILD-RETURN-OUTPUT.
058300      MOVE TNG-RENTAL-DAYS   TO RO-RENTAL-DAYS.
058400      MOVE TNG-BASE-COST     TO RO-BASE-COST.
058500      MOVE TNG-DISCOUNT-AMT  TO RO-DISCOUNT-AMT.
058600      MOVE TNG-SHIPPING-COST TO RO-SHIPPING-COST.
058700      MOVE TNG-LATE-FEE      TO RO-LATE-FEE.
058800      MOVE TNG-TOTAL-COST    TO RO-TOTAL-COST.
058900      MOVE TNG-TIER-CODE     TO RO-TIER-CODE.
059000      MOVE 'R'               TO RO-STATUS-CODE.
059100      MOVE '00'              TO RO-ERROR-CODE.
059200  155-EXIT.
059300      EXIT.
059400
059500  160-REJECT-TRANSACTION.
059600      MOVE 0 TO RO-RENTAL-DAYS, RO-BASE-COST, RO-DISCOUNT-AMT,
059700          RO-SHIPPING-COST, RO-LATE-FEE, RO-TOTAL-COST.
059800      MOVE 'E'             TO RO-STATUS-CODE.
059900      MOVE SPACE           TO RO-TIER-CODE.
060000      MOVE WS-REJECT-CODE  TO RO-ERROR-CODE.
060100      ADD 1 TO RTL-REJECT-CT.
060200      MOVE RT-RENTAL-ID       TO RPT-EXC-RECORD-KEY.
060300      MOVE WS-REJECT-CODE     TO RPT-EXC-CODE.
060400      PERFORM 161-SET-REJECT-REASON THRU 161-EXIT.
060500      PERFORM 860-PRINT-EXCEPTION THRU 860-EXIT.
060600  160-EXIT.
060700      EXIT.
060800
060900  161-SET-REJECT-REASON.
061000      EVALUATE WS-REJECT-CODE
061100          WHEN '10'
061200              MOVE 'CUSTOMER ID NOT ON FILE' TO RPT-EXC-REASON
061300          WHEN '11'
061400              MOVE 'COSTUME ID NOT ON FILE' TO RPT-EXC-REASON
061500          WHEN '12'
061600              MOVE 'CUSTOMER NOT ACTIVE' TO RPT-EXC-REASON
061700          WHEN '13'
061800              MOVE 'RENTAL PERIOD NOT 1-30 DAYS' TO RPT-EXC-REASON
061900          WHEN '14'
062000              MOVE 'QUANTITY NOT 1-10' TO RPT-EXC-REASON
062100          WHEN '15'
062200              MOVE 'COSTUME NOT AVAILABLE IN STOCK' TO
062300                  RPT-EXC-REASON
062400          WHEN OTHER
062500              MOVE 'UNKNOWN REJECT REASON' TO RPT-EXC-REASON
062600      END-EVALUATE.
062700  161-EXIT.
062800      EXIT.
062900
063000  170-ACCUM-CUSTOMER-TOTALS.
063100      IF RTL-CUS-FOUND-IDX > 0
063200          ADD 1 TO CUS-TOT-RENT-CT(RTL-CUS-FOUND-IDX)
063300          ADD RO-TOTAL-COST TO CUS-TOT-AMOUNT(RTL-CUS-FOUND-IDX)
063400      END-IF.
063500      IF WS-EDIT-OK
063600          ADD 1                  TO RTL-GT-ACCEPT-CT
063700          ADD RO-BASE-COST       TO RTL-GT-BASE-COST
063800          ADD RO-DISCOUNT-AMT    TO RTL-GT-DISCOUNT
063900          ADD RO-SHIPPING-COST   TO RTL-GT-SHIPPING
064000          ADD RO-LATE-FEE        TO RTL-GT-LATE-FEE
064100          ADD RO-TOTAL-COST      TO RTL-GT-TOTAL-COST
064200      ELSE
064300          ADD 1 TO RTL-GT-REJECT-CT
064400      END-IF.
064500  170-EXIT.
064600      EXIT.
064700
064800  190-WRITE-OUTPUT-RECORD.
064900      MOVE RT-RENTAL-ID    TO RO-RENTAL-ID.
065000      MOVE RT-CUSTOMER-ID  TO RO-CUSTOMER-ID.
065100      IF RTL-CUS-FOUND-IDX > 0
065200          MOVE CUS-CUSTOMER-NAME TO RO-CUSTOMER-NAME
065300      ELSE
065400          MOVE SPACES TO RO-CUSTOMER-NAME
065500      END-IF.
065600      IF RTL-CST-FOUND-IDX > 0
065700          MOVE CST-CHARACTER-NAME TO RO-COSTUME-NAME
065800      ELSE
065900          MOVE SPACES TO RO-COSTUME-NAME
066000      END-IF.
066100      MOVE RT-QUANTITY     TO RO-QUANTITY.
066200      WRITE RO-OUTPUT-REC.
066300  190-EXIT.
066400      EXIT.
066500
066600****************************************************************
066700* REPORT PARAGRAPHS - 8XX
066800****************************************************************
066900  800-INIT-REPORT.
067000      MOVE 1 TO RTL-PAGE-CT.
067100      PERFORM 801-PRINT-HEADINGS THRU 801-EXIT.
067200
067300  801-PRINT-HEADINGS.
067400      MOVE RTL-PAGE-CT TO RPT-PAGE-NO.
067500      WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.
067600      WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.
067700      MOVE 4 TO RTL-LINE-CT.
067800      ADD 1 TO RTL-PAGE-CT.
067900  801-EXIT.
068000      EXIT.
068100
068200  180-PRINT-DETAIL-LINE.
068300      IF RTL-LINE-CT NOT LESS THAN 54
068400          PERFORM 801-PRINT-HEADINGS THRU 801-EXIT
068500      END-IF.
068600      MOVE RO-RENTAL-ID      TO RPT-DTL-RENTAL-ID.
068700      MOVE RO-CUSTOMER-NAME  TO RPT-DTL-CUSTOMER-NAME.
068800      MOVE RO-COSTUME-NAME   TO RPT-DTL-COSTUME-NAME.
068900      MOVE RO-RENTAL-DAYS    TO RPT-DTL-DAYS.
069000      MOVE RO-QUANTITY       TO RPT-DTL-QTY.
069100      MOVE RO-BASE-COST      TO RPT-DTL-BASE-COST.
069200      MOVE RO-DISCOUNT-AMT   TO RPT-DTL-DISCOUNT.
069300      MOVE RO-SHIPPING-COST  TO RPT-DTL-SHIPPING.
069400      MOVE RO-LATE-FEE       TO RPT-DTL-LATE-FEE.
069500      MOVE RO-TOTAL-COST     TO RPT-DTL-TOTAL.
069600      MOVE RO-TIER-CODE      TO RPT-DTL-TIER.
069700      IF WS-EDIT-OK
069800          MOVE WS-WARN-CODE  TO RPT-DTL-FLAGS
069900      ELSE
070000          MOVE WS-REJECT-CODE TO RPT-DTL-FLAGS
070100      END-IF.
070200      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
070300      ADD 1 TO RTL-LINE-CT.
070400  180-EXIT.
070500      EXIT.
070600
070700  185-PRINT-CUSTOMER-TOTALS.
070800      PERFORM 186-PRINT-ONE-CUS-TOTAL THRU 186-EXIT
070900          VARYING RTL-CUS-SUB FROM 1 BY 1
071000              UNTIL RTL-CUS-SUB > CUS-TBL-COUNT.
071100  185-EXIT.
071200      EXIT.
071300*
071400  186-PRINT-ONE-CUS-TOTAL.
071500      IF CUS-TOT-RENT-CT(RTL-CUS-SUB) > 0
071600          MOVE CUS-KEY-ENTRY(RTL-CUS-SUB)
071700              TO RPT-CT-CUSTOMER-ID
071800          MOVE CUS-TBL-REC(RTL-CUS-SUB)
071900              TO CUS-MASTER-REC
072000          MOVE CUS-CUSTOMER-NAME
072100              TO RPT-CT-CUSTOMER-NAME
072200          MOVE CUS-TOT-RENT-CT(RTL-CUS-SUB)
072300              TO RPT-CT-RENTAL-COUNT
072400          MOVE CUS-TOT-AMOUNT(RTL-CUS-SUB)
072500              TO RPT-CT-TOTAL-COST
072600          IF RTL-LINE-CT NOT LESS THAN 54
072700              PERFORM 801-PRINT-HEADINGS THRU 801-EXIT
072800          END-IF
072900          WRITE REPORT-RECORD FROM RPT-CUSTOMER-TOTAL-LINE
073000              AFTER 2
073100          ADD 2 TO RTL-LINE-CT
073200      END-IF.
073300  186-EXIT.
073400      EXIT.
073500
073600  860-PRINT-EXCEPTION.
073700      IF RTL-LINE-CT NOT LESS THAN 54
073800          PERFORM 801-PRINT-HEADINGS THRU 801-EXIT
073900      END-IF.
074000      WRITE REPORT-RECORD FROM RPT-EXCEPTION-LINE
074100          AFTER 1.
074200      ADD 1 TO RTL-LINE-CT.
074300  860-EXIT.
074400      EXIT.
074500
074600  870-PRINT-GRAND-TOTALS.
074700      IF RTL-LINE-CT NOT LESS THAN 50
074800          PERFORM 801-PRINT-HEADINGS THRU 801-EXIT
074900      END-IF.
075000      MOVE 'TRANSACTIONS ACCEPTED: ' TO RPT-GT-LABEL.
075100      MOVE RTL-GT-ACCEPT-CT TO RPT-GT-COUNT.
075200      MOVE 0 TO RPT-GT-AMOUNT.
075300      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
075400          AFTER 2.
075500
075600      MOVE 'TRANSACTIONS REJECTED:  ' TO RPT-GT-LABEL.
075700      MOVE RTL-GT-REJECT-CT TO RPT-GT-COUNT.
075800      MOVE 0 TO RPT-GT-AMOUNT.
075900      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
076000          AFTER 1.
076100
076200      MOVE 'RETURNS PROCESSED:      ' TO RPT-GT-LABEL.
076300      MOVE RTL-RETURN-CT TO RPT-GT-COUNT.
076400      MOVE 0 TO RPT-GT-AMOUNT.
076500      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
076600          AFTER 1.
076700
076800      MOVE 'GRAND TOTAL BASE COST: '  TO RPT-GT-LABEL.
076900      MOVE 0 TO RPT-GT-COUNT.
077000      MOVE RTL-GT-BASE-COST TO RPT-GT-AMOUNT.
077100      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
077200          AFTER 1.
077300
077400      MOVE 'GRAND TOTAL DISCOUNT:  '  TO RPT-GT-LABEL.
077500      MOVE 0 TO RPT-GT-COUNT.
077600      MOVE RTL-GT-DISCOUNT TO RPT-GT-AMOUNT.
077700      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
077800          AFTER 1.
077900
078000      MOVE 'GRAND TOTAL SHIPPING:  '  TO RPT-GT-LABEL.
078100      MOVE 0 TO RPT-GT-COUNT.
078200      MOVE RTL-GT-SHIPPING TO RPT-GT-AMOUNT.
078300      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
078400          AFTER 1.
078500
078600      MOVE 'GRAND TOTAL LATE FEES: '  TO RPT-GT-LABEL.
078700      MOVE 0 TO RPT-GT-COUNT.
078800      MOVE RTL-GT-LATE-FEE TO RPT-GT-AMOUNT.
078900      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
079000          AFTER 1.
079100
079200      MOVE 'GRAND TOTAL NET AMOUNT:' TO RPT-GT-LABEL.
079300      MOVE 0 TO RPT-GT-COUNT.
079400      MOVE RTL-GT-TOTAL-COST TO RPT-GT-AMOUNT.
079500      WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE
079600          AFTER 1.
079700  870-EXIT.
079800      EXIT.
079900
080000****************************************************************
080100* COSTUME MASTER REWRITE - 9XX
080200****************************************************************
080300  900-WRITE-COSTUME-MASTER-OUT.
080400      PERFORM 910-WRITE-ONE-COSTUME THRU 910-EXIT
080500          VARYING RTL-CST-SUB FROM 1 BY 1
080600              UNTIL RTL-CST-SUB > CST-TBL-COUNT.
080700  900-EXIT.
080800      EXIT.
080900
081000  910-WRITE-ONE-COSTUME.
081100      MOVE CST-TBL-REC(RTL-CST-SUB) TO CST-MASTER-REC.
081200      MOVE CST-COSTUME-ID           TO CMO-COSTUME-ID.
081300      MOVE CST-CHARACTER-NAME       TO CMO-CHARACTER-NAME.
081400      MOVE CST-CHARACTER-ORIGIN     TO CMO-CHARACTER-ORIGIN.
081500      MOVE CST-SIZE-CODE            TO CMO-SIZE-CODE.
081600      MOVE CST-TOTAL-STOCK          TO CMO-TOTAL-STOCK.
081700      MOVE CST-AVAILABLE-STOCK      TO CMO-AVAILABLE-STOCK.
081800      MOVE CST-UNIT-PRICE           TO CMO-UNIT-PRICE.
081900      MOVE CST-STATUS-CODE          TO CMO-STATUS-CODE.
082000      WRITE CMO-MASTER-REC.
082100  910-EXIT.
082200      EXIT.
